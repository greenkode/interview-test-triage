000010*----------------------------------------------------------------
000020* PL-LOOK-FOR-CUSTOMER-RECORD.CBL
000030* Searches WS-CUSTOMER-TABLE for W-SEARCH-CUST-ID.  Sets
000040* W-FOUND-CUSTOMER-RECORD to "Y" and positions WS-CUST-IDX on the
000050* matching entry, or sets it to "N" and leaves WS-CUST-IDX
000060* undefined,
000070* the same contract this shop's PL-LOOK-FOR-VENDOR-RECORD.CBL
000080* keeps
000090* for W-FOUND-VENDOR-RECORD - except this shop's VENDOR-FILE is
000100* indexed and gets a keyed READ, where CUSTOMER-FILE is small
000110* enough to be held whole and SEARCHed in memory instead.
000120*
000130* 1994-02-11 RDP  INITIAL VERSION - TICKET AP-0512.
000140*----------------------------------------------------------------
000150       LOOK-CUSTOMER-RECORD.
000160           MOVE "N" TO W-FOUND-CUSTOMER-RECORD.
000170           SET WS-CUST-IDX TO 1.
000180           SEARCH WS-CUST-ENTRY
000190               AT END
000200                   GO TO LOOK-CUSTOMER-RECORD-EXIT
000210               WHEN WS-CUST-ID (WS-CUST-IDX) = W-SEARCH-CUST-ID
000220                   MOVE "Y" TO W-FOUND-CUSTOMER-RECORD
000230           END-SEARCH.
000240           GO TO LOOK-CUSTOMER-RECORD-EXIT.
000250       LOOK-CUSTOMER-RECORD-EXIT.
000260           EXIT.
