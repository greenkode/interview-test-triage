000010*----------------------------------------------------------------
000020* WSCUST01.CBL
000030* In-memory customer master table, loaded once from CUSTOMER-FILE
000040* at the start of the run and scanned with SEARCH for every
000050* lookup - the file is small enough to hold whole, so no indexed
000060* access is carried over from this shop's VENDOR-FILE.
000090*----------------------------------------------------------------
000100       01  WS-CUSTOMER-TABLE.
000110           05  WS-CUST-COUNT               PIC 9(05) COMP.
000120           05  WS-CUST-ENTRY OCCURS 200 TIMES
000130                       INDEXED BY WS-CUST-IDX.
000140               10  WS-CUST-ID              PIC X(10).
000150               10  WS-CUST-ID-PARTS REDEFINES WS-CUST-ID.
000160                   15  WS-CUST-ID-PREFIX   PIC X(05).
000170                   15  WS-CUST-ID-SEQ      PIC X(05).
000180               10  WS-CUST-EMAIL           PIC X(40).
000190               10  WS-CUST-NAME            PIC X(30).
000200               10  WS-CUST-TYPE            PIC X(08).
000210                   88  WS-CUST-IS-REGULAR      VALUE "REGULAR".
000220                   88  WS-CUST-IS-SILVER       VALUE "SILVER".
000230                   88  WS-CUST-IS-GOLD         VALUE "GOLD".
000240                   88  WS-CUST-IS-PLATINUM     VALUE "PLATINUM".
000250               10  WS-CUST-LOYALTY-POINTS  PIC 9(07).
000260               10  WS-CUST-ACTIVE-FLAG     PIC X(01).
000270                   88  WS-CUST-IS-ACTIVE       VALUE "Y".
000280               10  FILLER                  PIC X(02).
000290
000300* Tier / discount-rate lookup table -
000310* REGULAR/SILVER/GOLD/PLATINUM,
000320* 0%/5%/10%/15%.  Kept as a small VALUE-loaded table rather than a
000330* read-in file since it never changes between runs.
000340       01  WS-TIER-RATE-TABLE.
000350           05  FILLER                      PIC X(22) VALUE
000360                    "REGULAR 000SILVER  005".
000370           05  FILLER                      PIC X(22) VALUE
000380                    "GOLD    010PLATINUM015".
000390       01  WS-TIER-RATE-REDEF REDEFINES WS-TIER-RATE-TABLE.
000400           05  WS-TIER-RATE-ENTRY OCCURS 4 TIMES
000410                       INDEXED BY WS-TIER-IDX.
000420               10  WS-TIER-NAME            PIC X(08).
000430               10  WS-TIER-DISCOUNT-PCT    PIC 9(03).
000440
000450* Work fields for the 8200-GET-TIER-DISCOUNT-RATE lookup in
000460* PLTIER.CBL.
000470       01  WS-TIER-WORK-FIELDS.
000480           05  WS-TIER-FOUND-SWITCH        PIC X(01).
000490               88  WS-TIER-WAS-FOUND           VALUE "Y".
000500           05  WS-TIER-PCT-FOUND           PIC 9(03).
000510
000520       77  WS-CUST-FILE-STATUS             PIC X(02).
