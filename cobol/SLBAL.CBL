000010*----------------------------------------------------------------
000020* SLBAL.CBL
000030* SELECT clause for the customer cash-balance ledger input file.
000040*----------------------------------------------------------------
000050       SELECT BALANCE-FILE ASSIGN TO "BALANCE-FILE"
000060              ORGANIZATION IS LINE SEQUENTIAL
000070              FILE STATUS IS WS-BAL-FILE-STATUS.
