000010*----------------------------------------------------------------
000020* WSORD01.CBL
000030* In-memory order table, owned by ORDER-SERVICE - the order
000040* header and
000050* its line items, built up one ADD-ITEM request at a time from
000060* ORDER-REQUEST-FILE and carried only for the length of this
000070* run.  No ORDER-FILE exists on disk - orders live and die with
000080* the job, the table is cleared cold on each start, and nothing
000090* downstream expects an order to survive past the result
000100* report.
000110*----------------------------------------------------------------
000140       01  WS-ORDER-TABLE.
000150           05  WS-ORDER-COUNT              PIC 9(05) COMP.
000160           05  WS-ORDER-ENTRY OCCURS 500 TIMES
000170                       INDEXED BY WS-ORDER-IDX.
000180               10  WS-ORD-ID               PIC X(36).
000190               10  WS-ORD-ID-PARTS REDEFINES WS-ORD-ID.
000200                   15  WS-ORD-ID-PREFIX    PIC X(30).
000210                   15  WS-ORD-ID-SUFFIX    PIC X(06).
000220               10  WS-ORD-CUST-ID          PIC X(10).
000230               10  WS-ORD-STATUS           PIC X(10).
000240                   88  WS-ORD-STAT-PENDING     VALUE "PENDING".
000250                   88  WS-ORD-STAT-PROCESSING  VALUE "PROCESSING".
000260                   88  WS-ORD-STAT-COMPLETED   VALUE "COMPLETED".
000270                   88  WS-ORD-STAT-SHIPPED     VALUE "SHIPPED".
000280                   88  WS-ORD-STAT-CANCELLED   VALUE "CANCELLED".
000290                   88  WS-ORD-STAT-REJECTED    VALUE "REJECTED".
000300               10  WS-ORD-PAYMENT-METHOD   PIC X(12).
000310                   88  WS-ORD-PAY-IS-VALID-METHOD
000320                           VALUE "CREDIT_CARD ", "DEBIT_CARD  ",
000330                                 "PAYPAL      ".
000340               10  WS-ORD-PRIORITY-FLAG    PIC X(01).
000350                   88  WS-ORD-IS-PRIORITY      VALUE "Y".
000360               10  WS-ORD-TOTAL-AMOUNT     PIC S9(09)V99 COMP-3.
000370               10  WS-ORD-CHARGED-AMOUNT   PIC S9(09)V99 COMP-3.
000380               10  WS-ORD-ITEM-COUNT       PIC 9(03) COMP.
000390               10  WS-ORD-PROCESSED-SEQ    PIC 9(05) COMP.
000400               10  FILLER                  PIC X(04).
000410               10  WS-ORD-ITEM OCCURS 50 TIMES
000420                           INDEXED BY WS-ITEM-IDX.
000430                   15  WS-ITEM-PROD-ID     PIC X(10).
000440                   15  WS-ITEM-PROD-NAME   PIC X(30).
000450                   15  WS-ITEM-UNIT-PRICE  PIC S9(07)V99 COMP-3.
000460                   15  WS-ITEM-QUANTITY    PIC 9(05) COMP.
000470                   15  WS-ITEM-SUBTOTAL    PIC S9(09)V99 COMP-3.
000480                   15  FILLER                  PIC X(02).
