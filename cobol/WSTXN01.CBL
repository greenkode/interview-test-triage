000010*----------------------------------------------------------------
000020* WSTXN01.CBL
000030* In-memory payment-transaction ledger, owned by PAYMENT-SERVICE.
000040* One entry per order, ever - this table is what the idempotency
000050* guard (PROCESS-PAYMENT rejects a second attempt for the same
000060* order)
000070* searches before a charge is allowed to proceed.
000080*----------------------------------------------------------------
000090       01  WS-TRANSACTION-TABLE.
000100           05  WS-TXN-COUNT                PIC 9(05) COMP.
000110           05  WS-TXN-ENTRY OCCURS 500 TIMES
000120                       INDEXED BY WS-TXN-IDX.
000130               10  WS-TXN-ID               PIC X(20).
000140               10  WS-TXN-ID-PARTS REDEFINES WS-TXN-ID.
000150                   15  WS-TXN-ID-PREFIX    PIC X(04).
000160                   15  WS-TXN-ID-SEQ-TEXT  PIC X(16).
000170               10  WS-TXN-ORDER-ID         PIC X(36).
000180               10  WS-TXN-CUST-ID          PIC X(10).
000190               10  WS-TXN-AMOUNT           PIC S9(09)V99 COMP-3.
000200               10  WS-TXN-PAYMENT-METHOD   PIC X(12).
000210               10  FILLER                  PIC X(02).
000220
000230       77  WS-TXN-FILE-STATUS              PIC X(02).
