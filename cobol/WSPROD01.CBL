000010*----------------------------------------------------------------
000020* WSPROD01.CBL
000030* In-memory product/inventory table, owned by INVENTORY-SERVICE
000040* alone - on-hand and reserved quantities move here.  Unit price
000050* is not carried in this table; ORDER-REQUEST-FILE hands each
000060* add-item line its own product name and price, so ORDER-
000070* SERVICE never has to call back here for a price lookup.
000080*----------------------------------------------------------------
000110       01  WS-PRODUCT-TABLE.
000120           05  WS-PROD-COUNT               PIC 9(05) COMP.
000130           05  WS-PROD-ENTRY OCCURS 200 TIMES
000140                       INDEXED BY WS-PROD-IDX.
000150               10  WS-PROD-ID              PIC X(10).
000160               10  WS-PROD-ID-PARTS REDEFINES WS-PROD-ID.
000170                   15  WS-PROD-ID-PREFIX   PIC X(05).
000180                   15  WS-PROD-ID-SEQ      PIC X(05).
000190               10  WS-PROD-NAME            PIC X(30).
000200               10  WS-PROD-NAME-PARTS REDEFINES WS-PROD-NAME.
000210                   15  WS-PROD-NAME-WORD-1 PIC X(15).
000220                   15  WS-PROD-NAME-WORD-2 PIC X(15).
000230               10  WS-PROD-ON-HAND-QTY     PIC 9(07).
000240               10  WS-PROD-RESERVED-QTY    PIC 9(07).
000250               10  FILLER                  PIC X(02).
000260
000270       77  WS-PROD-FILE-STATUS             PIC X(02).
