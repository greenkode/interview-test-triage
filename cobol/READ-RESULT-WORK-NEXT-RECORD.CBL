000010*----------------------------------------------------------------
000020* READ-RESULT-WORK-NEXT-RECORD.CBL
000030* Reads the next line from the sorted WORK-FILE built by
000040* 4000-PRODUCE-RESULT-REPORT, the way READ-ORDER-REQUEST-NEXT-
000050* RECORD.CBL reads ORDER-REQUEST-FILE - sets W-END-OF-WORK-FILE
000060* on AT END rather than leaving the caller to test FILE STATUS.
000070*
000080* 1994-03-07 RDP  INITIAL VERSION - TICKET AP-0521.
000090*----------------------------------------------------------------
000100       READ-RESULT-WORK-NEXT-RECORD.
000110           READ WORK-FILE INTO WORK-RECORD
000120               AT END
000130                   MOVE "Y" TO W-END-OF-WORK-FILE
000140                   GO TO READ-WORK-NEXT-RECORD-EXIT
000150           END-READ.
000160           GO TO READ-WORK-NEXT-RECORD-EXIT.
000170       READ-WORK-NEXT-RECORD-EXIT.
000180           EXIT.
