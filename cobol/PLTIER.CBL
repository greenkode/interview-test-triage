000010*----------------------------------------------------------------
000020* PLTIER.CBL
000030* Shared procedure logic - derives a customer's tier from
000040* accumulated
000050* loyalty points and looks up that tier's discount percentage in
000060* WS-TIER-RATE-TABLE (see WSCUST01.CBL).  COPYed into the
000070* PROCEDURE
000080* DIVISION of ORDER-SERVICE wherever a tier or a tier rate is
000090* needed,
000100* the same way this shop COPYs PL-LOOK-FOR-VENDOR-RECORD.CBL into
000110* vendor-maintenance.cob and voucher-maintenance.cob alike.
000120*
000130* 1994-02-11 RDP  INITIAL VERSION - TICKET AP-0512.
000140* 1996-07-30 RDP  THRESHOLDS CHANGED FROM 250/600/1200 TO
000150* 100/500/1000
000160*                 PER REQUEST AP-0689 - TIER-UPGRADE ONLY, NEVER
000170*                 DOWN.
000180*----------------------------------------------------------------
000190       8100-DERIVE-CUSTOMER-TIER.
000200           IF WS-CUST-LOYALTY-POINTS (WS-CUST-IDX) >= 1000
000210               IF NOT WS-CUST-IS-PLATINUM (WS-CUST-IDX)
000220                   MOVE "PLATINUM" TO WS-CUST-TYPE (WS-CUST-IDX)
000230               END-IF
000240           ELSE
000250           IF WS-CUST-LOYALTY-POINTS (WS-CUST-IDX) >= 500
000260               IF WS-CUST-IS-REGULAR (WS-CUST-IDX)
000270                  OR WS-CUST-IS-SILVER (WS-CUST-IDX)
000280                   MOVE "GOLD    " TO WS-CUST-TYPE (WS-CUST-IDX)
000290               END-IF
000300           ELSE
000310           IF WS-CUST-LOYALTY-POINTS (WS-CUST-IDX) >= 100
000320               IF WS-CUST-IS-REGULAR (WS-CUST-IDX)
000330                   MOVE "SILVER  " TO WS-CUST-TYPE (WS-CUST-IDX)
000340               END-IF
000350           END-IF
000360           END-IF
000370           END-IF.
000380           GO TO 8100-DERIVE-TIER-EXIT.
000390       8100-DERIVE-TIER-EXIT.
000400           EXIT.
000410
000420* 8200-GET-TIER-DISCOUNT-RATE expects WS-CUST-TYPE (WS-CUST-IDX)
000430* to
000440* already have been set and returns the percentage (whole number,
000450* 0/5/10/15) in WS-TIER-PCT-FOUND; WS-TIER-FOUND-SWITCH comes back
000460* "N" if the customer-type text does not match any table entry.
000470       8200-GET-TIER-DISCOUNT-RATE.
000480           MOVE "N" TO WS-TIER-FOUND-SWITCH.
000490           MOVE ZEROES TO WS-TIER-PCT-FOUND.
000500           SET WS-TIER-IDX TO 1.
000510           SEARCH WS-TIER-RATE-ENTRY
000520               AT END
000530                   GO TO 8200-GET-TIER-EXIT
000540               WHEN WS-TIER-NAME (WS-TIER-IDX) =
000550                       WS-CUST-TYPE (WS-CUST-IDX)
000560                   MOVE "Y" TO WS-TIER-FOUND-SWITCH
000570                   MOVE WS-TIER-DISCOUNT-PCT (WS-TIER-IDX)
000580                       TO WS-TIER-PCT-FOUND
000590           END-SEARCH.
000600           GO TO 8200-GET-TIER-EXIT.
000610       8200-GET-TIER-EXIT.
000620           EXIT.
