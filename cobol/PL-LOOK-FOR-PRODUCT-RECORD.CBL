000010*----------------------------------------------------------------
000020* PL-LOOK-PRODUCT-RECORD.CBL
000030* Searches WS-PRODUCT-TABLE for W-SEARCH-PROD-ID.  Sets
000040* W-FOUND-PRODUCT-RECORD to "Y" and positions WS-PROD-IDX on the
000050* matching entry, or "N" with no position if the product is
000060* unknown
000070* (an unknown product is zero stock, not an error - PRODUCT-
000080* SERVICE
000090* paragraphs calling this one must test W-FOUND-PRODUCT-RECORD
000100* themselves rather than treating NOT FOUND as abnormal).
000110*
000120* 1994-02-11 RDP  INITIAL VERSION - TICKET AP-0512.
000130*----------------------------------------------------------------
000140       LOOK-PRODUCT-RECORD.
000150           MOVE "N" TO W-FOUND-PRODUCT-RECORD.
000160           SET WS-PROD-IDX TO 1.
000170           SEARCH WS-PROD-ENTRY
000180               AT END
000190                   GO TO LOOK-PRODUCT-RECORD-EXIT
000200               WHEN WS-PROD-ID (WS-PROD-IDX) = W-SEARCH-PROD-ID
000210                   MOVE "Y" TO W-FOUND-PRODUCT-RECORD
000220           END-SEARCH.
000230           GO TO LOOK-PRODUCT-RECORD-EXIT.
000240       LOOK-PRODUCT-RECORD-EXIT.
000250           EXIT.
