000010*----------------------------------------------------------------
000020* WSGEN01.CBL
000030* Miscellaneous work fields shared by the PLGENERAL.CBL
000040* paragraphs.
000050*----------------------------------------------------------------
000060       77  W-TXN-SEQ-EDIT                 PIC Z(15)9.
000070       77  W-FATAL-FILE-NAME              PIC X(20).
000080       77  W-FATAL-FILE-STATUS            PIC X(02).
