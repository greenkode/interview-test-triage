000010*----------------------------------------------------------------
000020* FDBAL.CBL
000030* Customer cash-balance record - 22 bytes (10-byte CUST-ID plus
000040* a 9(09)V99 balance and a one-byte spare).  Built to the
000050* printed balance picture NNNNNNNNN.NN actually used downstream,
000060* which is the only field width that was ever pinned down hard.
000070*----------------------------------------------------------------
000130       FD  BALANCE-FILE
000140           LABEL RECORDS ARE STANDARD.
000150
000160       01  FD-BALANCE-RECORD.
000170           05  FD-BAL-CUST-ID              PIC X(10).
000180           05  FD-BAL-AMOUNT-TEXT          PIC 9(09)V99.
000190           05  FILLER                      PIC X(01).
000200
000210       01  FD-BALANCE-RECORD-RAW REDEFINES FD-BALANCE-RECORD
000220                                       PIC X(22).
