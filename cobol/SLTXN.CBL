000010*----------------------------------------------------------------
000020* SLTXN.CBL
000030* SELECT clause for the payment-transaction output file, one line
000040* per
000050* successful charge.
000060*----------------------------------------------------------------
000070       SELECT TRANSACTION-FILE ASSIGN TO "TRANSACTION-FILE"
000080              ORGANIZATION IS LINE SEQUENTIAL
000090              FILE STATUS IS WS-TXN-FILE-STATUS.
