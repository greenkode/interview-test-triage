000010*----------------------------------------------------------------
000020* SLCUST.CBL
000030* SELECT clause for the customer master input file.  Line-
000040* sequential,
000050* fixed 97-byte records (96 bytes of data plus one spare byte
000060* carried
000070* on every record in this shop's files for future field growth).
000080*----------------------------------------------------------------
000090       SELECT CUSTOMER-FILE ASSIGN TO "CUSTOMER-FILE"
000100              ORGANIZATION IS LINE SEQUENTIAL
000110              FILE STATUS IS WS-CUST-FILE-STATUS.
