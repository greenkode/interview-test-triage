000010*----------------------------------------------------------------
000020* PLTXNID.CBL
000030* Run-sequence bump and transaction-ID construction, owned by
000040* PAYMENT-SERVICE - one transaction ID is minted per order, ever,
000050* the
000060* first time that order's payment is processed successfully or
000070* fails.
000080*
000090* 1994-03-02 RDP  INITIAL VERSION - TICKET AP-0519.
000100*----------------------------------------------------------------
000110       9100-INCR-RUN-SEQ.
000120           ADD 1 TO RUN-SEQUENCE-COUNTER.
000130           GO TO 9100-INCR-RUN-SEQ-EXIT.
000140       9100-INCR-RUN-SEQ-EXIT.
000150           EXIT.
000160
000170* Builds a 20-byte transaction ID of the form TXN-
000180* nnnnnnnnnnnnnnnn out
000190* of the current RUN-SEQUENCE-COUNTER, zero-edited into the
000200* 16-byte
000210* sequence portion of WS-TXN-ID.  The caller bumps the counter
000220* first
000230* with 9100-INCR-RUN-SEQ.
000240       9200-BUILD-NEXT-TXN-ID.
000250           MOVE SPACES TO WS-TXN-ID (WS-TXN-IDX).
000260           MOVE "TXN-" TO WS-TXN-ID-PREFIX (WS-TXN-IDX).
000270           MOVE RUN-SEQUENCE-COUNTER TO W-TXN-SEQ-EDIT.
000280           MOVE W-TXN-SEQ-EDIT TO WS-TXN-ID-SEQ-TEXT (WS-TXN-IDX).
000290           GO TO 9200-BUILD-TXN-ID-EXIT.
000300       9200-BUILD-TXN-ID-EXIT.
000310           EXIT.
