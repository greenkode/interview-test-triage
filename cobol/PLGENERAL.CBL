000010*----------------------------------------------------------------
000020* PLGENERAL.CBL
000030* Fatal-error display used by every program in the run when a
000040* required master file will not OPEN.  Kept separate from the
000050* run-sequence/transaction-ID routines (see PLTXNID.CBL) since
000060* this one is COPYed into every program, where PLTXNID.CBL
000070* belongs to PAYMENT-SERVICE alone.
000080*
000090* 1994-03-02 RDP  INITIAL VERSION - TICKET AP-0519.
000100*----------------------------------------------------------------
000110* Displayed on SYSOUT and the run is abended by STOP RUN when a
000120* required master file fails to OPEN - there is no operator here
000130* to prompt, so the job simply dies loudly instead of looping on
000140* a menu.
000150       9900-FATAL-FILE-ERROR.
000160           DISPLAY "****************************************".
000170           DISPLAY "* FATAL ERROR OPENING A REQUIRED FILE  *".
000180           DISPLAY "* FILE ... " W-FATAL-FILE-NAME.
000190           DISPLAY "* STATUS .. " W-FATAL-FILE-STATUS.
000200           DISPLAY "****************************************".
000210           MOVE 16 TO RETURN-CODE.
000220           STOP RUN.
