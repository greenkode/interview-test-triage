000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. inventory-service.
000030 AUTHOR. R D PRUETT.
000040 INSTALLATION. DATA PROCESSING DIVISION.
000050 DATE-WRITTEN. 03/02/1994.
000060 DATE-COMPILED.
000070 SECURITY.  PROPERTY OF THIS INSTALLATION.  NOT TO BE REPRODUCED
000080     WITHOUT PERMISSION OF THE DATA PROCESSING MANAGER.
000090*----------------------------------------------------------------
000100*                        C H A N G E   L O G
000110*----------------------------------------------------------------
000120* 03/02/94  RDP  AP-0519  INITIAL VERSION - PRODUCT/INVENTORY
000130*                         TABLE LOADED FROM PRODUCT-FILE,
000140*                         AVAILABILITY CHECK, RESERVE/RELEASE.
000150* 03/18/94  RDP  AP-0524  ADDED 2400-GET-AVAILABLE-QTY FOR THE
000160*                         RESULT-REPORT NARRATIVE.
000170* 11/02/95  TKS  AP-0601  RESERVE-STOCK WAS BLOWING UP WHEN THE
000180*                         PRODUCT WAS UNKNOWN - NOW TREATS UNKNOWN
000190*                         PRODUCT AS ZERO STOCK AND DECLINES THE
000200*                         RESERVATION, PER THE OPERATIONS MANUAL.
000210* 01/08/99  HLK  AP-0911  Y2K REVIEW - NO DATE FIELDS IN THIS
000220*                         PROGRAM, NO CHANGES REQUIRED.
000230* 10/14/02  JMW  AP-1049  2200-RESERVE-STOCK AND 2300-RELEASE-
000240*                         STOCK WERE LEAVING ON-HAND-QTY FROZEN
000250*                         AT ITS LOAD-TIME VALUE - AVAILABLE-QTY
000260*                         WAS DRAINING TWICE AS FAST AS IT SHOULD
000270*                         ON RESERVE AND NEVER REFILLING ON
000280*                         RELEASE.  BOTH PARAGRAPHS NOW MOVE THE
000290*                         QUANTITY BETWEEN BUCKETS, NOT JUST INTO
000300*                         RESERVED.
000310*----------------------------------------------------------------
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM.
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380
000390     COPY "SLPROD.CBL".
000400
000410 DATA DIVISION.
000420 FILE SECTION.
000430
000440     COPY "FDPROD.CBL".
000450
000460 WORKING-STORAGE SECTION.
000470
000480     COPY "WSPROD01.CBL".
000490
000500     01  W-FOUND-PRODUCT-RECORD          PIC X(01).
000510         88  FOUND-PRODUCT-RECORD            VALUE "Y".
000520     01  W-SEARCH-PROD-ID                PIC X(10).
000530
000540     01  W-PRODUCT-FILE-EOF-SWITCH       PIC X(01).
000550         88  PRODUCT-FILE-AT-EOF             VALUE "Y".
000560
000570     77  W-AVAILABLE-QTY                 PIC 9(07) COMP.
000580
000590     COPY "WSGEN01.CBL".
000600
000610 LINKAGE SECTION.
000620
000630     01  LK-INV-REQUEST-CODE             PIC 9(02).
000640         88  LK-INV-REQ-LOAD                  VALUE 01.
000650         88  LK-INV-REQ-CHECK-AVAILABILITY    VALUE 02.
000660         88  LK-INV-REQ-RESERVE               VALUE 03.
000670         88  LK-INV-REQ-RELEASE               VALUE 04.
000680         88  LK-INV-REQ-GET-AVAILABLE-QTY     VALUE 05.
000690     01  LK-INV-PROD-ID                  PIC X(10).
000700     01  LK-INV-QUANTITY                 PIC 9(05) COMP.
000710     01  LK-INV-RESULT-FLAG              PIC X(01).
000720         88  LK-INV-RESULT-OK                 VALUE "Y".
000730     01  LK-INV-AVAILABLE-QTY            PIC 9(07) COMP.
000740
000750 PROCEDURE DIVISION USING LK-INV-REQUEST-CODE
000760                           LK-INV-PROD-ID
000770                           LK-INV-QUANTITY
000780                           LK-INV-RESULT-FLAG
000790                           LK-INV-AVAILABLE-QTY.
000800
000810 0000-MAINLINE.
000820     MOVE "N" TO LK-INV-RESULT-FLAG.
000830     MOVE ZERO TO LK-INV-AVAILABLE-QTY.
000840
000850     IF LK-INV-REQ-LOAD
000860         PERFORM 1000-LOAD-PRODUCT-FILE THRU 1000-EXIT
000870     ELSE
000880     IF LK-INV-REQ-CHECK-AVAILABILITY
000890         PERFORM 2100-CHECK-AVAILABILITY THRU 2100-EXIT
000900     ELSE
000910     IF LK-INV-REQ-RESERVE
000920         PERFORM 2200-RESERVE-STOCK THRU 2200-EXIT
000930     ELSE
000940     IF LK-INV-REQ-RELEASE
000950         PERFORM 2300-RELEASE-STOCK THRU 2300-EXIT
000960     ELSE
000970     IF LK-INV-REQ-GET-AVAILABLE-QTY
000980         PERFORM 2400-GET-AVAILABLE-QTY THRU 2400-EXIT.
000990
001000     GOBACK.
001010
001020*----------------------------------------------------------------
001030* 1000-LOAD-PRODUCT-FILE builds WS-PRODUCT-TABLE once, at the
001040* start of the run, from PRODUCT-FILE.  On-hand and reserved
001050* quantities both come straight off the seed file - nothing is
001060* reserved yet.
001070*----------------------------------------------------------------
001080 1000-LOAD-PRODUCT-FILE.
001090     MOVE "N" TO W-PRODUCT-FILE-EOF-SWITCH.
001100     MOVE ZERO TO WS-PROD-COUNT.
001110     OPEN INPUT PRODUCT-FILE.
001120     IF WS-PROD-FILE-STATUS NOT = "00"
001130         MOVE "PRODUCT-FILE" TO W-FATAL-FILE-NAME
001140         MOVE WS-PROD-FILE-STATUS TO W-FATAL-FILE-STATUS
001150         PERFORM 9900-FATAL-FILE-ERROR THRU 9900-EXIT.
001160
001170     PERFORM 1010-READ-PRODUCT-RECORD THRU 1010-EXIT.
001180     PERFORM 1020-STORE-PRODUCT-ENTRY THRU 1020-EXIT
001190         UNTIL PRODUCT-FILE-AT-EOF.
001200
001210     CLOSE PRODUCT-FILE.
001220     MOVE "Y" TO LK-INV-RESULT-FLAG.
001230     GO TO 1000-EXIT.
001240 1000-EXIT.
001250     EXIT.
001260
001270 1010-READ-PRODUCT-RECORD.
001280     READ PRODUCT-FILE INTO FD-PRODUCT-RECORD
001290         AT END
001300             MOVE "Y" TO W-PRODUCT-FILE-EOF-SWITCH
001310             GO TO 1010-EXIT
001320     END-READ.
001330     GO TO 1010-EXIT.
001340 1010-EXIT.
001350     EXIT.
001360
001370 1020-STORE-PRODUCT-ENTRY.
001380     ADD 1 TO WS-PROD-COUNT.
001390     SET WS-PROD-IDX TO WS-PROD-COUNT.
001400     MOVE FD-PROD-ID          TO WS-PROD-ID (WS-PROD-IDX).
001410     MOVE FD-PROD-NAME        TO WS-PROD-NAME (WS-PROD-IDX).
001420     MOVE FD-PROD-ON-HAND-QTY
001430                     TO WS-PROD-ON-HAND-QTY (WS-PROD-IDX).
001440     MOVE FD-PROD-RESERVED-QTY
001450                     TO WS-PROD-RESERVED-QTY (WS-PROD-IDX).
001460     PERFORM 1010-READ-PRODUCT-RECORD THRU 1010-EXIT.
001470     GO TO 1020-EXIT.
001480 1020-EXIT.
001490     EXIT.
001500
001510*----------------------------------------------------------------
001520* 2100-CHECK-AVAILABILITY - available means on-hand minus
001530* reserved is greater than or equal to the quantity asked for.
001540* An unknown product is zero stock, not an error, so it simply
001550* comes back not available unless the quantity asked is zero.
001560*----------------------------------------------------------------
001570 2100-CHECK-AVAILABILITY.
001580     MOVE LK-INV-PROD-ID TO W-SEARCH-PROD-ID.
001590     PERFORM LOOK-PRODUCT-RECORD THRU LOOK-PRODUCT-RECORD-EXIT.
001600     IF NOT FOUND-PRODUCT-RECORD
001610         MOVE ZERO TO W-AVAILABLE-QTY
001620     ELSE
001630         COMPUTE W-AVAILABLE-QTY =
001640               WS-PROD-ON-HAND-QTY (WS-PROD-IDX)
001650             - WS-PROD-RESERVED-QTY (WS-PROD-IDX).
001660
001670     IF W-AVAILABLE-QTY >= LK-INV-QUANTITY
001680         MOVE "Y" TO LK-INV-RESULT-FLAG
001690     ELSE
001700         MOVE "N" TO LK-INV-RESULT-FLAG.
001710     GO TO 2100-EXIT.
001720 2100-EXIT.
001730     EXIT.
001740
001750*----------------------------------------------------------------
001760* 2200-RESERVE-STOCK re-checks availability at reserve time (it
001770* is deliberately possible for an add-time check and a reserve-
001780* time check to disagree if other items on the same order used
001790* up the stock in between - see ORDER-SERVICE PROCESS-ORDER).
001800* On success the quantity moves off on-hand and onto reserved;
001810* on failure neither bucket is touched.
001820*----------------------------------------------------------------
001830 2200-RESERVE-STOCK.
001840     MOVE LK-INV-PROD-ID TO W-SEARCH-PROD-ID.
001850     PERFORM LOOK-PRODUCT-RECORD THRU LOOK-PRODUCT-RECORD-EXIT.
001860     MOVE "N" TO LK-INV-RESULT-FLAG.
001870     IF FOUND-PRODUCT-RECORD
001880         COMPUTE W-AVAILABLE-QTY =
001890               WS-PROD-ON-HAND-QTY (WS-PROD-IDX)
001900             - WS-PROD-RESERVED-QTY (WS-PROD-IDX)
001910         IF W-AVAILABLE-QTY >= LK-INV-QUANTITY
001920             ADD LK-INV-QUANTITY
001930                 TO WS-PROD-RESERVED-QTY (WS-PROD-IDX)
001940             SUBTRACT LK-INV-QUANTITY
001950                 FROM WS-PROD-ON-HAND-QTY (WS-PROD-IDX)
001960             MOVE "Y" TO LK-INV-RESULT-FLAG.
001970     GO TO 2200-EXIT.
001980 2200-EXIT.
001990     EXIT.
002000
002010*----------------------------------------------------------------
002020* 2300-RELEASE-STOCK gives the quantity back - off reserved and
002030* back onto on-hand.  If fewer units are reserved than the
002040* release is asking for, this is a no-op - it is NOT an error,
002050* per the operations manual, and neither bucket is disturbed.
002060*----------------------------------------------------------------
002070 2300-RELEASE-STOCK.
002080     MOVE LK-INV-PROD-ID TO W-SEARCH-PROD-ID.
002090     PERFORM LOOK-PRODUCT-RECORD THRU LOOK-PRODUCT-RECORD-EXIT.
002100     MOVE "N" TO LK-INV-RESULT-FLAG.
002110     IF FOUND-PRODUCT-RECORD
002120         IF WS-PROD-RESERVED-QTY (WS-PROD-IDX) >= LK-INV-QUANTITY
002130             SUBTRACT LK-INV-QUANTITY
002140                 FROM WS-PROD-RESERVED-QTY (WS-PROD-IDX)
002150             ADD LK-INV-QUANTITY
002160                 TO WS-PROD-ON-HAND-QTY (WS-PROD-IDX)
002170             MOVE "Y" TO LK-INV-RESULT-FLAG
002180         ELSE
002190             MOVE "Y" TO LK-INV-RESULT-FLAG.
002200     GO TO 2300-EXIT.
002210 2300-EXIT.
002220     EXIT.
002230
002240*----------------------------------------------------------------
002250* 2400-GET-AVAILABLE-QTY - used by the result-report narrative
002260* only; an unknown product comes back zero.
002270*----------------------------------------------------------------
002280 2400-GET-AVAILABLE-QTY.
002290     MOVE LK-INV-PROD-ID TO W-SEARCH-PROD-ID.
002300     PERFORM LOOK-PRODUCT-RECORD THRU LOOK-PRODUCT-RECORD-EXIT.
002310     IF FOUND-PRODUCT-RECORD
002320         COMPUTE LK-INV-AVAILABLE-QTY =
002330               WS-PROD-ON-HAND-QTY (WS-PROD-IDX)
002340             - WS-PROD-RESERVED-QTY (WS-PROD-IDX)
002350     ELSE
002360         MOVE ZERO TO LK-INV-AVAILABLE-QTY.
002370     MOVE "Y" TO LK-INV-RESULT-FLAG.
002380     GO TO 2400-EXIT.
002390 2400-EXIT.
002400     EXIT.
002410
002420     COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
002430     COPY "PLGENERAL.CBL".
