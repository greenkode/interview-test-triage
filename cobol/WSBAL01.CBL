000010*----------------------------------------------------------------
000020* WSBAL01.CBL
000030* In-memory customer cash-balance ledger, owned by PAYMENT-
000040* SERVICE.
000050* This is a separate ledger from CUST-LOYALTY-POINTS, keyed by
000060* the same CUST-ID but carried on its own file since it lives in
000070* a different system of record.
000070*----------------------------------------------------------------
000080       01  WS-BALANCE-TABLE.
000090           05  WS-BAL-COUNT                PIC 9(05) COMP.
000100           05  WS-BAL-ENTRY OCCURS 200 TIMES
000110                       INDEXED BY WS-BAL-IDX.
000120               10  WS-BAL-CUST-ID          PIC X(10).
000130               10  WS-BAL-AMOUNT           PIC S9(09)V99 COMP-3.
000140               10  WS-BAL-AMOUNT-TEXT-VIEW REDEFINES WS-BAL-AMOUNT
000150                                           PIC X(06).
000160               10  FILLER                  PIC X(02).
000170
000180       77  WS-BAL-FILE-STATUS              PIC X(02).
