000010*----------------------------------------------------------------
000020* READ-ORDER-REQUEST-NEXT-RECORD.CBL
000030* Reads the next line from ORDER-REQUEST-FILE, the way this shop's
000040* READ-VOUCHER-NEXT-RECORD.CBL and READ-VENDOR-FILE-NEXT-
000050* RECORD.CBL
000060* read their own files - sets W-END-OF-OREQ-FILE on AT END rather
000070* than leaving the caller to test FILE STATUS directly.
000080*
000090* 1994-03-02 RDP  INITIAL VERSION - TICKET AP-0519.
000100*----------------------------------------------------------------
000110       READ-ORDER-REQUEST-NEXT-RECORD.
000120           READ ORDER-REQUEST-FILE INTO FD-ORDER-REQUEST-RECORD
000130               AT END
000140                   MOVE "Y" TO W-END-OF-OREQ-FILE
000150                   GO TO READ-OREQ-NEXT-RECORD-EXIT
000160           END-READ.
000170           GO TO READ-OREQ-NEXT-RECORD-EXIT.
000180       READ-OREQ-NEXT-RECORD-EXIT.
000190           EXIT.
