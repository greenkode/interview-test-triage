000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. order-service.
000030 AUTHOR. R D PRUETT.
000040 INSTALLATION. DATA PROCESSING DIVISION.
000050 DATE-WRITTEN. 03/04/1994.
000060 DATE-COMPILED.
000070 SECURITY.  PROPERTY OF THIS INSTALLATION.  NOT TO BE REPRODUCED
000080     WITHOUT PERMISSION OF THE DATA PROCESSING MANAGER.
000090*----------------------------------------------------------------
000100*                        C H A N G E   L O G
000110*----------------------------------------------------------------
000120* 03/04/94  RDP  AP-0520  INITIAL VERSION - ORDER HEADER/ITEM
000130*                         TABLE, CREATE-ORDER, ADD-ITEM.
000140* 03/11/94  RDP  AP-0528  ADDED 4000-PROCESS-ORDER - RESERVE
000150*                         INVENTORY, ADVANCE STATUS, CHARGE
000160*                         PAYMENT, AWARD LOYALTY POINTS.
000170* 03/19/94  RDP  AP-0529  PRIORITY-ORDER DISCOUNT ADDED AT THE
000180*                         PENDING-TO-PROCESSING TRANSITION, PER
000190*                         THE SALES DEPARTMENT'S REQUEST.
000200* 04/11/94  RDP  AP-0533  PAYMENT FAILURE NOW RELEASES EVERY
000210*                         RESERVED ITEM ON THE ORDER - IT WAS
000220*                         LEAVING STOCK RESERVED WITH NO PAYMENT
000230*                         ON FILE.
000240* 07/30/96  RDP  AP-0689  TIER-DISCOUNT LOOKUP MOVED TO
000250*                         PLTIER.CBL SO VOUCHER-STYLE PROGRAMS
000260*                         CAN SHARE IT.  NO LOGIC CHANGE HERE.
000270* 11/02/95  TKS  AP-0601  ADD-ITEM WAS REJECTING A VALID ORDER
000280*                         BECAUSE THE EOF SWITCH FROM THE LAST
000290*                         LOAD WAS NOT RESET - FIXED.
000300* 01/08/99  HLK  AP-0911  Y2K REVIEW - WS-ORD-PROCESSED-SEQ IS A
000310*                         RUN SEQUENCE NUMBER, NOT A DATE - NO
000320*                         CHANGE REQUIRED.
000330* 09/05/02  JMW  AP-1048  ADDED REQUEST CODES 06/07 (GET-CUST-
000340*                         ORDERS, GET-PENDING-ORDERS) AND WIDENED
000350*                         4200-RESERVE-ALL-ITEMS TO STOP AT THE
000360*                         FIRST FAILED RESERVATION INSTEAD OF
000370*                         OFFERING LATER ITEMS TO INVENTORY-
000380*                         SERVICE AFTER THE ORDER WAS ALREADY
000390*                         GOING TO BE REJECTED.
000400*----------------------------------------------------------------
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470
000480     COPY "SLCUST.CBL".
000490
000500 DATA DIVISION.
000510 FILE SECTION.
000520
000530     COPY "FDCUST.CBL".
000540
000550 WORKING-STORAGE SECTION.
000560
000570     COPY "WSCUST01.CBL".
000580     COPY "WSORD01.CBL".
000590     COPY "WSCALL01.CBL".
000600     COPY "wsdate.cbl".
000610
000620     01  W-FOUND-CUSTOMER-RECORD         PIC X(01).
000630         88  FOUND-CUSTOMER-RECORD           VALUE "Y".
000640     01  W-SEARCH-CUST-ID                PIC X(10).
000650
000660     01  W-FOUND-ORDER-RECORD            PIC X(01).
000670         88  FOUND-ORDER-RECORD              VALUE "Y".
000680     01  W-SEARCH-ORDER-ID               PIC X(36).
000690
000700     01  W-CUSTOMER-FILE-EOF-SWITCH      PIC X(01).
000710         88  CUSTOMER-FILE-AT-EOF            VALUE "Y".
000720
000730     01  W-PAYMENT-OK-SWITCH             PIC X(01).
000740         88  W-PAYMENT-WAS-OK                VALUE "Y".
000750     01  W-RESERVE-OK-SWITCH              PIC X(01).
000760         88  W-RESERVE-ALL-WAS-OK             VALUE "Y".
000770
000780     77  W-CHARGE-AMOUNT                 PIC S9(09)V99 COMP-3.
000790     77  W-POINTS-EARNED                 PIC 9(07) COMP.
000800
000810     COPY "WSGEN01.CBL".
000820
000830 LINKAGE SECTION.
000840
000850     01  LK-ORD-REQUEST-CODE             PIC 9(02).
000860         88  LK-ORD-REQ-LOAD-REF-FILES       VALUE 01.
000870         88  LK-ORD-REQ-CREATE-ORDER         VALUE 02.
000880         88  LK-ORD-REQ-ADD-ITEM             VALUE 03.
000890         88  LK-ORD-REQ-PROCESS-ORDER        VALUE 04.
000900         88  LK-ORD-REQ-GET-ORDER            VALUE 05.
000910         88  LK-ORD-REQ-GET-CUST-ORDERS      VALUE 06.
000920         88  LK-ORD-REQ-GET-PENDING-ORDERS   VALUE 07.
000930     01  LK-ORD-ORDER-ID                 PIC X(36).
000940     01  LK-ORD-CUST-ID                  PIC X(10).
000950     01  LK-ORD-PROD-ID                  PIC X(10).
000960     01  LK-ORD-PROD-NAME                PIC X(30).
000970     01  LK-ORD-UNIT-PRICE               PIC S9(07)V99 COMP-3.
000980     01  LK-ORD-QUANTITY                 PIC 9(05) COMP.
000990     01  LK-ORD-PAYMENT-METHOD           PIC X(12).
001000     01  LK-ORD-PRIORITY-FLAG            PIC X(01).
001010     01  LK-ORD-RESULT-FLAG              PIC X(01).
001020         88  LK-ORD-RESULT-OK                VALUE "Y".
001030     01  LK-ORD-STATUS-OUT               PIC X(10).
001040     01  LK-ORD-TOTAL-AMOUNT             PIC S9(09)V99 COMP-3.
001050     01  LK-ORD-CHARGED-AMOUNT           PIC S9(09)V99 COMP-3.
001060     01  LK-ORD-MATCH-COUNT              PIC 9(05) COMP.
001070
001080 PROCEDURE DIVISION USING LK-ORD-REQUEST-CODE
001090                           LK-ORD-ORDER-ID
001100                           LK-ORD-CUST-ID
001110                           LK-ORD-PROD-ID
001120                           LK-ORD-PROD-NAME
001130                           LK-ORD-UNIT-PRICE
001140                           LK-ORD-QUANTITY
001150                           LK-ORD-PAYMENT-METHOD
001160                           LK-ORD-PRIORITY-FLAG
001170                           LK-ORD-RESULT-FLAG
001180                           LK-ORD-STATUS-OUT
001190                           LK-ORD-TOTAL-AMOUNT
001200                           LK-ORD-CHARGED-AMOUNT
001210                           LK-ORD-MATCH-COUNT.
001220
001230 0000-MAINLINE.
001240     MOVE "N" TO LK-ORD-RESULT-FLAG.
001250
001260     IF LK-ORD-REQ-LOAD-REF-FILES
001270         PERFORM 1000-LOAD-REFERENCE-FILES THRU 1000-EXIT
001280     ELSE
001290     IF LK-ORD-REQ-CREATE-ORDER
001300         PERFORM 2000-CREATE-ORDER THRU 2000-EXIT
001310     ELSE
001320     IF LK-ORD-REQ-ADD-ITEM
001330         PERFORM 3000-ADD-ITEM THRU 3000-EXIT
001340     ELSE
001350     IF LK-ORD-REQ-PROCESS-ORDER
001360         PERFORM 4000-PROCESS-ORDER THRU 4000-EXIT
001370     ELSE
001380     IF LK-ORD-REQ-GET-ORDER
001390         PERFORM 5000-GET-ORDER THRU 5000-EXIT
001400     ELSE
001410     IF LK-ORD-REQ-GET-CUST-ORDERS
001420         PERFORM 6000-GET-CUST-ORDERS THRU 6000-EXIT
001430     ELSE
001440     IF LK-ORD-REQ-GET-PENDING-ORDERS
001450         PERFORM 7000-GET-PENDING-ORDERS THRU 7000-EXIT.
001460
001470     GOBACK.
001480
001490*----------------------------------------------------------------
001500* 1000-LOAD-REFERENCE-FILES builds WS-CUSTOMER-TABLE once, at the
001510* start of the run, from CUSTOMER-FILE, and clears the order
001520* table for a fresh run (no ORDER-FILE is carried on disk between
001530* runs - see WSORD01.CBL).
001540*----------------------------------------------------------------
001550 1000-LOAD-REFERENCE-FILES.
001560     MOVE "N" TO W-CUSTOMER-FILE-EOF-SWITCH.
001570     MOVE ZERO TO WS-CUST-COUNT.
001580     MOVE ZERO TO WS-ORDER-COUNT.
001590     OPEN INPUT CUSTOMER-FILE.
001600     IF WS-CUST-FILE-STATUS NOT = "00"
001610         MOVE "CUSTOMER-FILE" TO W-FATAL-FILE-NAME
001620         MOVE WS-CUST-FILE-STATUS TO W-FATAL-FILE-STATUS
001630         PERFORM 9900-FATAL-FILE-ERROR THRU 9900-EXIT.
001640
001650     PERFORM 1010-READ-CUSTOMER-RECORD THRU 1010-EXIT.
001660     PERFORM 1020-STORE-CUSTOMER-ENTRY THRU 1020-EXIT
001670         UNTIL CUSTOMER-FILE-AT-EOF.
001680
001690     CLOSE CUSTOMER-FILE.
001700     MOVE "Y" TO LK-ORD-RESULT-FLAG.
001710     GO TO 1000-EXIT.
001720 1000-EXIT.
001730     EXIT.
001740
001750 1010-READ-CUSTOMER-RECORD.
001760     READ CUSTOMER-FILE INTO FD-CUSTOMER-RECORD
001770         AT END
001780             MOVE "Y" TO W-CUSTOMER-FILE-EOF-SWITCH
001790             GO TO 1010-EXIT
001800     END-READ.
001810     GO TO 1010-EXIT.
001820 1010-EXIT.
001830     EXIT.
001840
001850 1020-STORE-CUSTOMER-ENTRY.
001860     ADD 1 TO WS-CUST-COUNT.
001870     SET WS-CUST-IDX TO WS-CUST-COUNT.
001880     MOVE FD-CUST-ID             TO WS-CUST-ID (WS-CUST-IDX).
001890     MOVE FD-CUST-EMAIL          TO WS-CUST-EMAIL (WS-CUST-IDX).
001900     MOVE FD-CUST-NAME           TO WS-CUST-NAME (WS-CUST-IDX).
001910     MOVE FD-CUST-TYPE           TO WS-CUST-TYPE (WS-CUST-IDX).
001920     MOVE FD-CUST-LOYALTY-POINTS
001930                     TO WS-CUST-LOYALTY-POINTS (WS-CUST-IDX).
001940     MOVE FD-CUST-ACTIVE-FLAG
001950                     TO WS-CUST-ACTIVE-FLAG (WS-CUST-IDX).
001960     PERFORM 1010-READ-CUSTOMER-RECORD THRU 1010-EXIT.
001970     GO TO 1020-EXIT.
001980 1020-EXIT.
001990     EXIT.
002000
002010*----------------------------------------------------------------
002020* 2000-CREATE-ORDER rejects an unknown or inactive customer
002030* outright (no ORDER HEADER row is built in either case).  A new
002040* order always starts PENDING, zero total, no payment method, and
002050* a normal (not priority) flag.
002060*----------------------------------------------------------------
002070 2000-CREATE-ORDER.
002080     MOVE LK-ORD-CUST-ID TO W-SEARCH-CUST-ID.
002090     PERFORM LOOK-CUSTOMER-RECORD THRU LOOK-CUSTOMER-RECORD-EXIT.
002100     IF NOT FOUND-CUSTOMER-RECORD
002110         GO TO 2000-EXIT.
002120     IF NOT WS-CUST-IS-ACTIVE (WS-CUST-IDX)
002130         GO TO 2000-EXIT.
002140
002150     ADD 1 TO WS-ORDER-COUNT.
002160     SET WS-ORDER-IDX TO WS-ORDER-COUNT.
002170     MOVE LK-ORD-ORDER-ID TO WS-ORD-ID (WS-ORDER-IDX).
002180     MOVE LK-ORD-CUST-ID  TO WS-ORD-CUST-ID (WS-ORDER-IDX).
002190     MOVE "PENDING   "    TO WS-ORD-STATUS (WS-ORDER-IDX).
002200     MOVE SPACES TO WS-ORD-PAYMENT-METHOD (WS-ORDER-IDX).
002210     MOVE "N"    TO WS-ORD-PRIORITY-FLAG (WS-ORDER-IDX).
002220     MOVE ZERO   TO WS-ORD-TOTAL-AMOUNT (WS-ORDER-IDX).
002230     MOVE ZERO   TO WS-ORD-CHARGED-AMOUNT (WS-ORDER-IDX).
002240     MOVE ZERO   TO WS-ORD-ITEM-COUNT (WS-ORDER-IDX).
002250     MOVE ZERO   TO WS-ORD-PROCESSED-SEQ (WS-ORDER-IDX).
002260     MOVE "Y" TO LK-ORD-RESULT-FLAG.
002270     GO TO 2000-EXIT.
002280 2000-EXIT.
002290     EXIT.
002300
002310*----------------------------------------------------------------
002320* 3000-ADD-ITEM is only legal while the order is still PENDING.
002330* The availability check here is advisory only - see PROCESS-
002340* ORDER'S RESERVE step, which is the authoritative check.
002350*----------------------------------------------------------------
002360 3000-ADD-ITEM.
002370     MOVE LK-ORD-ORDER-ID TO W-SEARCH-ORDER-ID.
002380     PERFORM LOOK-ORDER-RECORD THRU LOOK-ORDER-RECORD-EXIT.
002390     IF NOT FOUND-ORDER-RECORD
002400         GO TO 3000-EXIT.
002410     IF NOT WS-ORD-STAT-PENDING (WS-ORDER-IDX)
002420         GO TO 3000-EXIT.
002430     IF LK-ORD-QUANTITY = ZERO
002440         GO TO 3000-EXIT.
002450     IF WS-ORD-ITEM-COUNT (WS-ORDER-IDX) >= 50
002460         GO TO 3000-EXIT.
002470
002480     MOVE 02 TO W-INV-REQUEST-CODE.
002490     MOVE LK-ORD-PROD-ID TO W-INV-PROD-ID.
002500     MOVE LK-ORD-QUANTITY TO W-INV-QUANTITY.
002510     CALL "inventory-service" USING W-INV-REQUEST-CODE
002520                                     W-INV-PROD-ID
002530                                     W-INV-QUANTITY
002540                                     W-INV-RESULT-FLAG
002550                                     W-INV-AVAILABLE-QTY.
002560     IF NOT W-INV-RESULT-OK
002570         GO TO 3000-EXIT.
002580
002590     ADD 1 TO WS-ORD-ITEM-COUNT (WS-ORDER-IDX).
002600     SET WS-ITEM-IDX TO WS-ORD-ITEM-COUNT (WS-ORDER-IDX).
002610     MOVE LK-ORD-PROD-ID   TO WS-ITEM-PROD-ID (WS-ORDER-IDX,
002620                                                WS-ITEM-IDX).
002630     MOVE LK-ORD-PROD-NAME TO WS-ITEM-PROD-NAME (WS-ORDER-IDX,
002640                                                  WS-ITEM-IDX).
002650     MOVE LK-ORD-UNIT-PRICE
002660                     TO WS-ITEM-UNIT-PRICE (WS-ORDER-IDX,
002670                                             WS-ITEM-IDX).
002680     MOVE LK-ORD-QUANTITY
002690                     TO WS-ITEM-QUANTITY (WS-ORDER-IDX,
002700                                           WS-ITEM-IDX).
002710     COMPUTE WS-ITEM-SUBTOTAL (WS-ORDER-IDX, WS-ITEM-IDX) =
002720             WS-ITEM-UNIT-PRICE (WS-ORDER-IDX, WS-ITEM-IDX)
002730           * WS-ITEM-QUANTITY (WS-ORDER-IDX, WS-ITEM-IDX).
002740
002750     PERFORM 3100-RECOMPUTE-ORDER-TOTAL THRU 3100-EXIT.
002760     MOVE "Y" TO LK-ORD-RESULT-FLAG.
002770     GO TO 3000-EXIT.
002780 3000-EXIT.
002790     EXIT.
002800
002810*----------------------------------------------------------------
002820* 3100-RECOMPUTE-ORDER-TOTAL always recomputes the full total from
002830* every line item on file - it is never incrementally maintained,
002840* per the operations manual.
002850*----------------------------------------------------------------
002860 3100-RECOMPUTE-ORDER-TOTAL.
002870     MOVE ZERO TO WS-ORD-TOTAL-AMOUNT (WS-ORDER-IDX).
002880     SET WS-ITEM-IDX TO 1.
002890     PERFORM 3110-ADD-ITEM-SUBTOTAL THRU 3110-EXIT
002900         VARYING WS-ITEM-IDX FROM 1 BY 1
002910         UNTIL WS-ITEM-IDX > WS-ORD-ITEM-COUNT (WS-ORDER-IDX).
002920     GO TO 3100-EXIT.
002930 3100-EXIT.
002940     EXIT.
002950
002960 3110-ADD-ITEM-SUBTOTAL.
002970     ADD WS-ITEM-SUBTOTAL (WS-ORDER-IDX, WS-ITEM-IDX)
002980         TO WS-ORD-TOTAL-AMOUNT (WS-ORDER-IDX).
002990     GO TO 3110-EXIT.
003000 3110-EXIT.
003010     EXIT.
003020
003030*----------------------------------------------------------------
003040* 4000-PROCESS-ORDER runs the seven steps of a single pass over
003050* one order: look it up, record the payment method (rejecting
003060* before any state change if it is not set to a valid method),
003070* reserve every line item (no rollback of a partial reservation -
003080* see 4200), advance PENDING to PROCESSING and apply the priority
003090* discount, charge payment against the tier-discounted amount
003100* (releasing every reserved item if the charge fails), and finally
003110* award loyalty points on the amount actually charged.
003120*----------------------------------------------------------------
003130 4000-PROCESS-ORDER.
003140     MOVE LK-ORD-ORDER-ID TO W-SEARCH-ORDER-ID.
003150     PERFORM LOOK-ORDER-RECORD THRU LOOK-ORDER-RECORD-EXIT.
003160     IF NOT FOUND-ORDER-RECORD
003170         GO TO 4000-EXIT.
003180     IF NOT WS-ORD-STAT-PENDING (WS-ORDER-IDX)
003190         GO TO 4000-EXIT.
003200     IF WS-ORD-ITEM-COUNT (WS-ORDER-IDX) = ZERO
003210         GO TO 4000-EXIT.
003220
003230     PERFORM 4100-VALIDATE-PAYMENT-METHOD THRU 4100-EXIT.
003240     IF NOT LK-ORD-RESULT-OK
003250         GO TO 4000-EXIT.
003260
003270     MOVE LK-ORD-PAYMENT-METHOD
003280                     TO WS-ORD-PAYMENT-METHOD (WS-ORDER-IDX).
003290
003300     PERFORM 4200-RESERVE-ALL-ITEMS THRU 4200-EXIT.
003310     IF NOT W-RESERVE-ALL-WAS-OK
003320         MOVE "N" TO LK-ORD-RESULT-FLAG
003330         GO TO 4000-EXIT.
003340
003350     PERFORM 4300-ADVANCE-TO-PROCESSING THRU 4300-EXIT.
003360
003370     PERFORM 4500-APPLY-TIER-AND-CHARGE THRU 4500-EXIT.
003380     IF NOT W-PAYMENT-WAS-OK
003390         PERFORM 4400-RELEASE-ALL-ITEMS THRU 4400-EXIT
003400         MOVE "N" TO LK-ORD-RESULT-FLAG
003410         GO TO 4000-EXIT.
003420
003430     PERFORM 4700-AWARD-LOYALTY-POINTS THRU 4700-EXIT.
003440
003450     MOVE "Y" TO LK-ORD-RESULT-FLAG.
003460     GO TO 4000-EXIT.
003470 4000-EXIT.
003480     EXIT.
003490
003500*----------------------------------------------------------------
003510* 4100-VALIDATE-PAYMENT-METHOD is the "before any state change"
003520* gate - a blank or unsupported method rejects the whole process
003530* step without touching inventory, status, or the header.
003540*----------------------------------------------------------------
003550 4100-VALIDATE-PAYMENT-METHOD.
003560     MOVE "N" TO LK-ORD-RESULT-FLAG.
003570     IF LK-ORD-PAYMENT-METHOD = SPACES
003580         GO TO 4100-EXIT.
003590     IF LK-ORD-PAYMENT-METHOD = "CREDIT_CARD " OR
003600        LK-ORD-PAYMENT-METHOD = "DEBIT_CARD  " OR
003610        LK-ORD-PAYMENT-METHOD = "PAYPAL      "
003620         MOVE "Y" TO LK-ORD-RESULT-FLAG.
003630     GO TO 4100-EXIT.
003640 4100-EXIT.
003650     EXIT.
003660
003670*----------------------------------------------------------------
003680* 4200-RESERVE-ALL-ITEMS reserves every line item in item order,
003690* stopping at the first failure - items already reserved before
003700* that point stay reserved, no rollback is attempted, and no
003710* item past the failed one is ever offered to INVENTORY-SERVICE.
003720* This is NOT a defect to be fixed here; it is the behavior on
003730* record for this process step.
003740*----------------------------------------------------------------
003750 4200-RESERVE-ALL-ITEMS.
003760     MOVE "Y" TO W-RESERVE-OK-SWITCH.
003770     SET WS-ITEM-IDX TO 1.
003780     PERFORM 4210-RESERVE-ONE-ITEM THRU 4210-EXIT
003790         VARYING WS-ITEM-IDX FROM 1 BY 1
003800         UNTIL WS-ITEM-IDX > WS-ORD-ITEM-COUNT (WS-ORDER-IDX)
003810            OR NOT W-RESERVE-ALL-WAS-OK.
003820     GO TO 4200-EXIT.
003830 4200-EXIT.
003840     EXIT.
003850
003860 4210-RESERVE-ONE-ITEM.
003870     MOVE 03 TO W-INV-REQUEST-CODE.
003880     MOVE WS-ITEM-PROD-ID (WS-ORDER-IDX, WS-ITEM-IDX)
003890                     TO W-INV-PROD-ID.
003900     MOVE WS-ITEM-QUANTITY (WS-ORDER-IDX, WS-ITEM-IDX)
003910                     TO W-INV-QUANTITY.
003920     CALL "inventory-service" USING W-INV-REQUEST-CODE
003930                                     W-INV-PROD-ID
003940                                     W-INV-QUANTITY
003950                                     W-INV-RESULT-FLAG
003960                                     W-INV-AVAILABLE-QTY.
003970     IF NOT W-INV-RESULT-OK
003980         MOVE "N" TO W-RESERVE-OK-SWITCH.
003990     GO TO 4210-EXIT.
004000 4210-EXIT.
004010     EXIT.
004020
004030*----------------------------------------------------------------
004040* 4300-ADVANCE-TO-PROCESSING applies the priority-order discount
004050* (10% off, ROUNDED) once, only when the order is flagged priority
004060* and the pre-discount total is over $100.00, then stamps the run
004070* sequence the order finished this step in.
004080*----------------------------------------------------------------
004090 4300-ADVANCE-TO-PROCESSING.
004100     MOVE "PROCESSING" TO WS-ORD-STATUS (WS-ORDER-IDX).
004110     IF WS-ORD-IS-PRIORITY (WS-ORDER-IDX)
004120         IF WS-ORD-TOTAL-AMOUNT (WS-ORDER-IDX) > 100.00
004130             COMPUTE WS-ORD-TOTAL-AMOUNT (WS-ORDER-IDX) ROUNDED =
004140                     WS-ORD-TOTAL-AMOUNT (WS-ORDER-IDX) * 0.9.
004150     ADD 1 TO RUN-SEQUENCE-COUNTER.
004160     MOVE RUN-SEQUENCE-COUNTER
004170                     TO WS-ORD-PROCESSED-SEQ (WS-ORDER-IDX).
004180     GO TO 4300-EXIT.
004190 4300-EXIT.
004200     EXIT.
004210
004220*----------------------------------------------------------------
004230* 4400-RELEASE-ALL-ITEMS is only entered from a failed payment
004240* step - it releases every line item unconditionally, whether or
004250* not 4200 actually managed to reserve all of them.
004260*----------------------------------------------------------------
004270 4400-RELEASE-ALL-ITEMS.
004280     SET WS-ITEM-IDX TO 1.
004290     PERFORM 4410-RELEASE-ONE-ITEM THRU 4410-EXIT
004300         VARYING WS-ITEM-IDX FROM 1 BY 1
004310         UNTIL WS-ITEM-IDX > WS-ORD-ITEM-COUNT (WS-ORDER-IDX).
004320     GO TO 4400-EXIT.
004330 4400-EXIT.
004340     EXIT.
004350
004360 4410-RELEASE-ONE-ITEM.
004370     MOVE 04 TO W-INV-REQUEST-CODE.
004380     MOVE WS-ITEM-PROD-ID (WS-ORDER-IDX, WS-ITEM-IDX)
004390                     TO W-INV-PROD-ID.
004400     MOVE WS-ITEM-QUANTITY (WS-ORDER-IDX, WS-ITEM-IDX)
004410                     TO W-INV-QUANTITY.
004420     CALL "inventory-service" USING W-INV-REQUEST-CODE
004430                                     W-INV-PROD-ID
004440                                     W-INV-QUANTITY
004450                                     W-INV-RESULT-FLAG
004460                                     W-INV-AVAILABLE-QTY.
004470     GO TO 4410-EXIT.
004480 4410-EXIT.
004490     EXIT.
004500
004510*----------------------------------------------------------------
004520* 4500-APPLY-TIER-AND-CHARGE reduces the (post-priority-discount)
004530* total by the customer's tier rate - a REGULAR customer sits at
004540* a 0% rate, so the multiply/round is skipped outright rather
004550* than run through COMPUTE and land back on the same figure -
004560* then charges the payment method for that amount.
004570*----------------------------------------------------------------
004580 4500-APPLY-TIER-AND-CHARGE.
004590     MOVE "N" TO W-PAYMENT-OK-SWITCH.
004600     MOVE WS-ORD-CUST-ID (WS-ORDER-IDX) TO W-SEARCH-CUST-ID.
004610     PERFORM LOOK-CUSTOMER-RECORD THRU LOOK-CUSTOMER-RECORD-EXIT.
004620     MOVE WS-ORD-TOTAL-AMOUNT (WS-ORDER-IDX) TO W-CHARGE-AMOUNT.
004630     IF FOUND-CUSTOMER-RECORD
004640         PERFORM 8200-GET-TIER-DISCOUNT-RATE
004650             THRU 8200-GET-TIER-EXIT
004660         IF WS-TIER-WAS-FOUND AND WS-TIER-PCT-FOUND > ZERO
004670             COMPUTE W-CHARGE-AMOUNT ROUNDED =
004680                     WS-ORD-TOTAL-AMOUNT (WS-ORDER-IDX)
004690                   * (100 - WS-TIER-PCT-FOUND) / 100.
004700
004710     MOVE W-CHARGE-AMOUNT TO WS-ORD-CHARGED-AMOUNT (WS-ORDER-IDX).
004720
004730     MOVE 02 TO W-PAY-REQUEST-CODE.
004740     MOVE WS-ORD-ID (WS-ORDER-IDX) TO W-PAY-ORDER-ID.
004750     MOVE WS-ORD-CUST-ID (WS-ORDER-IDX) TO W-PAY-CUST-ID.
004760     MOVE W-CHARGE-AMOUNT TO W-PAY-AMOUNT.
004770     MOVE WS-ORD-PAYMENT-METHOD (WS-ORDER-IDX) TO W-PAY-METHOD.
004780     CALL "payment-service" USING W-PAY-REQUEST-CODE
004790                                   W-PAY-ORDER-ID
004800                                   W-PAY-CUST-ID
004810                                   W-PAY-AMOUNT
004820                                   W-PAY-METHOD
004830                                   W-PAY-RESULT-FLAG
004840                                   W-PAY-TXN-ID.
004850     IF W-PAY-RESULT-OK
004860         MOVE "Y" TO W-PAYMENT-OK-SWITCH.
004870     GO TO 4500-EXIT.
004880 4500-EXIT.
004890     EXIT.
004900
004910*----------------------------------------------------------------
004920* 4700-AWARD-LOYALTY-POINTS looks the customer up again (the
004930* 4500 lookup may be stale after the CALLs above) and adds
004940* INTEGER-PART(charged-amount / 10) points, which re-derives the
004950* customer's tier - upgrade only, same as every other points-add.
004960*----------------------------------------------------------------
004970 4700-AWARD-LOYALTY-POINTS.
004980     MOVE WS-ORD-CUST-ID (WS-ORDER-IDX) TO W-SEARCH-CUST-ID.
004990     PERFORM LOOK-CUSTOMER-RECORD THRU LOOK-CUSTOMER-RECORD-EXIT.
005000     IF FOUND-CUSTOMER-RECORD
005010         DIVIDE WS-ORD-CHARGED-AMOUNT (WS-ORDER-IDX) BY 10
005020             GIVING W-POINTS-EARNED
005030         ADD W-POINTS-EARNED
005040             TO WS-CUST-LOYALTY-POINTS (WS-CUST-IDX)
005050         PERFORM 8100-DERIVE-CUSTOMER-TIER
005060             THRU 8100-DERIVE-TIER-EXIT.
005070     GO TO 4700-EXIT.
005080 4700-EXIT.
005090     EXIT.
005100
005110*----------------------------------------------------------------
005120* 5000-GET-ORDER is a plain lookup for the result-report narrative
005130* - it does not change anything on the order.
005140*----------------------------------------------------------------
005150 5000-GET-ORDER.
005160     MOVE LK-ORD-ORDER-ID TO W-SEARCH-ORDER-ID.
005170     PERFORM LOOK-ORDER-RECORD THRU LOOK-ORDER-RECORD-EXIT.
005180     IF NOT FOUND-ORDER-RECORD
005190         GO TO 5000-EXIT.
005200     MOVE WS-ORD-STATUS (WS-ORDER-IDX) TO LK-ORD-STATUS-OUT.
005210     MOVE WS-ORD-PAYMENT-METHOD (WS-ORDER-IDX)
005220                     TO LK-ORD-PAYMENT-METHOD.
005230     MOVE WS-ORD-TOTAL-AMOUNT (WS-ORDER-IDX)
005240                     TO LK-ORD-TOTAL-AMOUNT.
005250     MOVE WS-ORD-CHARGED-AMOUNT (WS-ORDER-IDX)
005260                     TO LK-ORD-CHARGED-AMOUNT.
005270     MOVE "Y" TO LK-ORD-RESULT-FLAG.
005280     GO TO 5000-EXIT.
005290 5000-EXIT.
005300     EXIT.
005310
005320*----------------------------------------------------------------
005330* 6000-GET-CUST-ORDERS is a plain lookup - a straight table scan
005340* counting how many orders on file belong to LK-ORD-CUST-ID.  No
005350* control totals accumulate here, same as 5000-GET-ORDER.
005360*----------------------------------------------------------------
005370 6000-GET-CUST-ORDERS.
005380     MOVE ZERO TO LK-ORD-MATCH-COUNT.
005390     IF WS-ORDER-COUNT NOT > ZERO
005400         MOVE "Y" TO LK-ORD-RESULT-FLAG
005410         GO TO 6000-EXIT.
005420     PERFORM 6010-TEST-ONE-ORDER-FOR-CUST THRU 6010-EXIT
005430         VARYING WS-ORDER-IDX FROM 1 BY 1
005440         UNTIL WS-ORDER-IDX > WS-ORDER-COUNT.
005450     MOVE "Y" TO LK-ORD-RESULT-FLAG.
005460     GO TO 6000-EXIT.
005470 6000-EXIT.
005480     EXIT.
005490
005500 6010-TEST-ONE-ORDER-FOR-CUST.
005510     IF WS-ORD-CUST-ID (WS-ORDER-IDX) = LK-ORD-CUST-ID
005520         ADD 1 TO LK-ORD-MATCH-COUNT.
005530     GO TO 6010-EXIT.
005540 6010-EXIT.
005550     EXIT.
005560
005570*----------------------------------------------------------------
005580* 7000-GET-PENDING-ORDERS is a plain lookup - a straight table
005590* scan counting how many orders on file are still PENDING.  No
005600* control totals accumulate here, same as 5000-GET-ORDER.
005610*----------------------------------------------------------------
005620 7000-GET-PENDING-ORDERS.
005630     MOVE ZERO TO LK-ORD-MATCH-COUNT.
005640     IF WS-ORDER-COUNT NOT > ZERO
005650         MOVE "Y" TO LK-ORD-RESULT-FLAG
005660         GO TO 7000-EXIT.
005670     PERFORM 7010-TEST-ONE-ORDER-PENDING THRU 7010-EXIT
005680         VARYING WS-ORDER-IDX FROM 1 BY 1
005690         UNTIL WS-ORDER-IDX > WS-ORDER-COUNT.
005700     MOVE "Y" TO LK-ORD-RESULT-FLAG.
005710     GO TO 7000-EXIT.
005720 7000-EXIT.
005730     EXIT.
005740
005750 7010-TEST-ONE-ORDER-PENDING.
005760     IF WS-ORD-STAT-PENDING (WS-ORDER-IDX)
005770         ADD 1 TO LK-ORD-MATCH-COUNT.
005780     GO TO 7010-EXIT.
005790 7010-EXIT.
005800     EXIT.
005810
005820     COPY "PL-LOOK-FOR-CUSTOMER-RECORD.CBL".
005830     COPY "PL-LOOK-FOR-ORDER-RECORD.CBL".
005840     COPY "PLTIER.CBL".
005850     COPY "PLGENERAL.CBL".
