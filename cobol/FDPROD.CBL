000010*----------------------------------------------------------------
000020* FDPROD.CBL
000030* Product/inventory master record - 54 bytes of data, 4 spare
000040* bytes.
000050*----------------------------------------------------------------
000060       FD  PRODUCT-FILE
000070           LABEL RECORDS ARE STANDARD.
000080
000090       01  FD-PRODUCT-RECORD.
000100           05  FD-PROD-ID                  PIC X(10).
000110           05  FD-PROD-NAME                PIC X(30).
000120           05  FD-PROD-ON-HAND-QTY         PIC 9(07).
000130           05  FD-PROD-RESERVED-QTY        PIC 9(07).
000140           05  FILLER                      PIC X(04).
000150
000160       01  FD-PRODUCT-RECORD-RAW REDEFINES FD-PRODUCT-RECORD
000170                                       PIC X(58).
