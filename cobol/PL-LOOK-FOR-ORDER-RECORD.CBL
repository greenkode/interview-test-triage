000010*----------------------------------------------------------------
000020* PL-LOOK-FOR-ORDER-RECORD.CBL
000030* Searches WS-ORDER-TABLE for W-SEARCH-ORDER-ID.  Sets
000040* W-FOUND-ORDER-RECORD to "Y" and positions WS-ORDER-IDX on the
000050* matching entry, or "N" if no order with that ID has been built
000060* up
000070* yet this run.
000080*
000090* 1994-03-02 RDP  INITIAL VERSION - TICKET AP-0519.
000100*----------------------------------------------------------------
000110       LOOK-ORDER-RECORD.
000120           MOVE "N" TO W-FOUND-ORDER-RECORD.
000130           SET WS-ORDER-IDX TO 1.
000140           SEARCH WS-ORDER-ENTRY
000150               AT END
000160                   GO TO LOOK-ORDER-RECORD-EXIT
000170               WHEN WS-ORD-ID (WS-ORDER-IDX) = W-SEARCH-ORDER-ID
000180                   MOVE "Y" TO W-FOUND-ORDER-RECORD
000190           END-SEARCH.
000200           GO TO LOOK-ORDER-RECORD-EXIT.
000210       LOOK-ORDER-RECORD-EXIT.
000220           EXIT.
