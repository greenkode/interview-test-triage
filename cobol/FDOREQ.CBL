000010*----------------------------------------------------------------
000020* FDOREQ.CBL
000030* Order-request record - 120 bytes.  RECORD-TYPE "I" carries an
000040* add-item request, including the product name and unit price the
000050* line is being quoted at - ORDER-SERVICE takes both straight off
000060* this record rather than looking either one up against the
000070* product master.
000080* RECORD-TYPE "T" carries the trailing payment-method/priority-
000090* flag record that triggers PROCESS-ORDER for the order key that
000100* precedes it in the file.
000110*
000120* 1999-01-08 HLK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD, NO
000130*                 CHANGE REQUIRED - TICKET AP-0911.
000140*----------------------------------------------------------------
000150       FD  ORDER-REQUEST-FILE
000160           LABEL RECORDS ARE STANDARD.
000170
000180       01  FD-ORDER-REQUEST-RECORD.
000190           05  OREQ-RECORD-TYPE            PIC X(01).
000200               88  OREQ-TYPE-ITEM              VALUE "I".
000210               88  OREQ-TYPE-TRAILER           VALUE "T".
000220           05  OREQ-ORDER-ID               PIC X(36).
000230           05  OREQ-CUST-ID                PIC X(10).
000240           05  OREQ-ITEM-PROD-ID           PIC X(10).
000250           05  OREQ-ITEM-PROD-NAME         PIC X(30).
000260           05  OREQ-ITEM-UNIT-PRICE        PIC 9(07)V99.
000270           05  OREQ-ITEM-QUANTITY          PIC 9(05).
000280           05  OREQ-PAYMENT-METHOD         PIC X(12).
000290           05  OREQ-PRIORITY-FLAG          PIC X(01).
000300           05  FILLER                      PIC X(06).
000310
000320* Item-line view - same physical bytes, named for the fields an
000330* add-item request actually carries.
000340       01  FD-OREQ-ITEM-VIEW REDEFINES FD-ORDER-REQUEST-RECORD.
000350           05  ORI-RECORD-TYPE             PIC X(01).
000360           05  ORI-ORDER-ID                PIC X(36).
000370           05  ORI-CUST-ID                 PIC X(10).
000380           05  ORI-PROD-ID                 PIC X(10).
000390           05  ORI-PROD-NAME               PIC X(30).
000400           05  ORI-UNIT-PRICE              PIC 9(07)V99.
000410           05  ORI-QUANTITY                PIC 9(05).
000420           05  FILLER                      PIC X(19).
000430
000440* Trailer-line view - same physical bytes, named for the fields
000450* the order-processing trigger record carries.
000460       01  FD-OREQ-TRAILER-VIEW REDEFINES FD-ORDER-REQUEST-RECORD.
000470           05  ORT-RECORD-TYPE             PIC X(01).
000480           05  ORT-ORDER-ID                PIC X(36).
000490           05  ORT-CUST-ID                 PIC X(10).
000500           05  FILLER                      PIC X(54).
000510           05  ORT-PAYMENT-METHOD          PIC X(12).
000520           05  ORT-PRIORITY-FLAG           PIC X(01).
000530           05  FILLER                      PIC X(06).
000540
000550       01  FD-OREQ-RECORD-RAW REDEFINES FD-ORDER-REQUEST-RECORD
000560                                       PIC X(120).
