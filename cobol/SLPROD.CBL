000010*----------------------------------------------------------------
000020* SLPROD.CBL
000030* SELECT clause for the product/inventory master input file.
000040*----------------------------------------------------------------
000050       SELECT PRODUCT-FILE ASSIGN TO "PRODUCT-FILE"
000060              ORGANIZATION IS LINE SEQUENTIAL
000070              FILE STATUS IS WS-PROD-FILE-STATUS.
