000010*----------------------------------------------------------------
000020* FDORES.CBL
000030* Order-result report record - 81 bytes.  One detail line per
000040* order,
000050* grouped and sorted by CUSTOMER-ID, a subtotal line per customer
000060* and
000070* a grand-total line at end of run.  The same layout is reused for
000080* all three line kinds, the way this shop's DEDUCTIBLES-REPORT
000090* reused
000100* CONTROL-BREAK for both its "TOTAL THRU" and "Grand Total" lines.
000110*----------------------------------------------------------------
000120       FD  ORDER-RESULT-FILE
000130           LABEL RECORDS ARE STANDARD.
000140
000150       01  FD-ORDER-RESULT-RECORD.
000160           05  ORES-ORDER-ID               PIC X(36).
000170           05  ORES-CUSTOMER-ID            PIC X(10).
000180           05  ORES-STATUS                 PIC X(10).
000190           05  ORES-TOTAL-CHARGED          PIC ZZZZZZZZ9.99.
000200           05  ORES-PAYMENT-METHOD         PIC X(12).
000210           05  FILLER                      PIC X(01).
000220
000230       01  FD-ORES-RECORD-RAW REDEFINES FD-ORDER-RESULT-RECORD
000240                                       PIC X(81).
