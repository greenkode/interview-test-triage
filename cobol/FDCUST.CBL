000010*----------------------------------------------------------------
000020* FDCUST.CBL
000030* Customer master record - 96 bytes of data, 1 spare byte.
000040*----------------------------------------------------------------
000050       FD  CUSTOMER-FILE
000060           LABEL RECORDS ARE STANDARD.
000070
000080       01  FD-CUSTOMER-RECORD.
000090           05  FD-CUST-ID                  PIC X(10).
000100           05  FD-CUST-EMAIL               PIC X(40).
000110           05  FD-CUST-NAME                PIC X(30).
000120           05  FD-CUST-TYPE                PIC X(08).
000130           05  FD-CUST-LOYALTY-POINTS      PIC 9(07).
000140           05  FD-CUST-ACTIVE-FLAG         PIC X(01).
000150           05  FILLER                      PIC X(01).
000160
000170* Raw-buffer view, used by the load routine to test for a blank
000180* trailer line at the bottom of the file before it is unloaded.
000190       01  FD-CUSTOMER-RECORD-RAW REDEFINES FD-CUSTOMER-RECORD
000200                                       PIC X(97).
