000010*----------------------------------------------------------------
000020* wsdate.cbl
000030*
000040* WORKING-STORAGE carried by the order batch run for the job's run
000050* date and for the COMP sequence counter used to build transaction
000060* IDs and to stamp the order in which each order finished
000070* processing.
000080*
000090* This copybook used to hold the operator date-entry fields for
000100* PLDATE.CBL (GDTV-DATE, the month-name table, the leap-year
000110* checker).
000120* None of that survives in this batch job: the run takes its
000130* date from a JCL PARM card instead of an operator prompt, and
000140* never touches the wall clock per this job's run standards
000150* (FUNCTION CURRENT-DATE and ACCEPT ... FROM DATE are both off-
000160* limits here - see RUN-STAMP-CCYYMMDD below).  The CCYYMMDD
000170* REDEFINES split is kept from the original GDTV-DATE-MM-DD-CCYY
000180* layout since 1000-INITIALIZATION still needs the year/month/
000190* day pieces separately for the result report heading.
000240*
000250* 1994-03-02 RDP  STRIPPED OPERATOR-ENTRY LOGIC, RENAMED GDTV-
000260* FIELDS
000270*                 TO RUN- FOR THE ORDER BATCH RUN - TICKET
000280*                 AP-0519.
000290* 1999-01-08 HLK  Y2K REVIEW - RUN-STAMP-CCYYMMDD WAS ALREADY FULL
000300*                 4-DIGIT CENTURY, NO CHANGE NEEDED - TICKET
000310*                 AP-0911.
000320*----------------------------------------------------------------
000330       01  RUN-STAMP-CCYYMMDD            PIC 9(8).
000340       01  RUN-STAMP-PARTS REDEFINES RUN-STAMP-CCYYMMDD.
000350           05  RUN-STAMP-CCYY             PIC 9(4).
000360           05  RUN-STAMP-MM               PIC 9(2).
000370           05  RUN-STAMP-DD               PIC 9(2).
000380
000390       77  RUN-SEQUENCE-COUNTER           PIC 9(05) COMP
000400                                           VALUE ZERO.
