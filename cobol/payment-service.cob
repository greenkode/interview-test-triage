000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. payment-service.
000030 AUTHOR. R D PRUETT.
000040 INSTALLATION. DATA PROCESSING DIVISION.
000050 DATE-WRITTEN. 03/04/1994.
000060 DATE-COMPILED.
000070 SECURITY.  PROPERTY OF THIS INSTALLATION.  NOT TO BE REPRODUCED
000080     WITHOUT PERMISSION OF THE DATA PROCESSING MANAGER.
000090*----------------------------------------------------------------
000100*                        C H A N G E   L O G
000110*----------------------------------------------------------------
000120* 03/04/94  RDP  AP-0520  INITIAL VERSION - BALANCE-FILE LOAD AND
000130*                         PROCESS-PAYMENT FOR CREDIT_CARD,
000140*                         DEBIT_CARD AND PAYPAL.
000150* 04/11/94  RDP  AP-0533  ADDED THE IDEMPOTENCY GUARD - A SECOND
000160*                         PAYMENT ATTEMPT FOR AN ORDER THAT
000170*                         ALREADY HAS A TRANSACTION IS NOW
000180*                         REJECTED OUTRIGHT.
000190* 11/02/95  TKS  AP-0601  UNKNOWN CUSTOMER BALANCE NOW TREATED AS
000200*                         ZERO RATHER THAN AN ABEND, TO MATCH THE
000210*                         INVENTORY-SERVICE TREATMENT OF UNKNOWN
000220*                         PRODUCTS.
000230* 01/08/99  HLK  AP-0911  Y2K REVIEW - NO DATE FIELDS IN THIS
000240*                         PROGRAM, NO CHANGES REQUIRED.
000250* 02/11/03  JMW  AP-1051  INTERNAL AUDIT REVIEW OF THE ORDER
000260*                         SYSTEM'S CALLED PROGRAMS - NO CHANGE
000270*                         REQUIRED HERE, THE IDEMPOTENCY GUARD
000280*                         AND THE BALANCE-CHECK-THEN-DEBIT LOGIC
000290*                         WERE BOTH FOUND TO BE WORKING AS
000300*                         DESIGNED.
000310*----------------------------------------------------------------
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM.
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380
000390     COPY "SLBAL.CBL".
000400     COPY "SLTXN.CBL".
000410
000420 DATA DIVISION.
000430 FILE SECTION.
000440
000450     COPY "FDBAL.CBL".
000460     COPY "FDTXN.CBL".
000470
000480 WORKING-STORAGE SECTION.
000490
000500     COPY "WSBAL01.CBL".
000510     COPY "WSTXN01.CBL".
000520     COPY "wsdate.cbl".
000530
000540     01  W-FOUND-BALANCE-RECORD          PIC X(01).
000550         88  FOUND-BALANCE-RECORD            VALUE "Y".
000560     01  W-SEARCH-BAL-CUST-ID            PIC X(10).
000570     01  W-BAL-AMOUNT-FOUND              PIC S9(09)V99 COMP-3.
000580
000590     01  W-FOUND-TXN-RECORD              PIC X(01).
000600         88  FOUND-TXN-RECORD                VALUE "Y".
000610     01  W-SEARCH-TXN-ORDER-ID           PIC X(36).
000620
000630     01  W-BALANCE-FILE-EOF-SWITCH       PIC X(01).
000640         88  BALANCE-FILE-AT-EOF             VALUE "Y".
000650
000660     COPY "WSGEN01.CBL".
000670
000680 LINKAGE SECTION.
000690
000700     01  LK-PAY-REQUEST-CODE             PIC 9(02).
000710         88  LK-PAY-REQ-LOAD                  VALUE 01.
000720         88  LK-PAY-REQ-PROCESS-PAYMENT       VALUE 02.
000730         88  LK-PAY-REQ-GET-TRANSACTION       VALUE 03.
000740         88  LK-PAY-REQ-TERMINATE             VALUE 09.
000750     01  LK-PAY-ORDER-ID                 PIC X(36).
000760     01  LK-PAY-CUST-ID                  PIC X(10).
000770     01  LK-PAY-AMOUNT                   PIC S9(09)V99 COMP-3.
000780     01  LK-PAY-METHOD                   PIC X(12).
000790     01  LK-PAY-RESULT-FLAG              PIC X(01).
000800         88  LK-PAY-RESULT-OK                 VALUE "Y".
000810     01  LK-PAY-TXN-ID                   PIC X(20).
000820
000830 PROCEDURE DIVISION USING LK-PAY-REQUEST-CODE
000840                           LK-PAY-ORDER-ID
000850                           LK-PAY-CUST-ID
000860                           LK-PAY-AMOUNT
000870                           LK-PAY-METHOD
000880                           LK-PAY-RESULT-FLAG
000890                           LK-PAY-TXN-ID.
000900
000910 0000-MAINLINE.
000920     MOVE "N" TO LK-PAY-RESULT-FLAG.
000930
000940     IF LK-PAY-REQ-LOAD
000950         PERFORM 1000-LOAD-BALANCE-FILE THRU 1000-EXIT
000960     ELSE
000970     IF LK-PAY-REQ-PROCESS-PAYMENT
000980         PERFORM 2000-PROCESS-PAYMENT THRU 2000-EXIT
000990     ELSE
001000     IF LK-PAY-REQ-GET-TRANSACTION
001010         PERFORM 2900-GET-TRANSACTION THRU 2900-EXIT
001020     ELSE
001030     IF LK-PAY-REQ-TERMINATE
001040         PERFORM 8900-TERMINATE THRU 8900-EXIT.
001050
001060     GOBACK.
001070
001080*----------------------------------------------------------------
001090* 1000-LOAD-BALANCE-FILE builds WS-BALANCE-TABLE once, at the
001100* start of the run, from BALANCE-FILE.  The transaction ledger
001110* starts this run empty - one PAYMENT TRANSACTION row is recorded
001120* here per order for the life of the run, never more than one.
001130*----------------------------------------------------------------
001140 1000-LOAD-BALANCE-FILE.
001150     MOVE "N" TO W-BALANCE-FILE-EOF-SWITCH.
001160     MOVE ZERO TO WS-BAL-COUNT.
001170     MOVE ZERO TO WS-TXN-COUNT.
001180     OPEN INPUT BALANCE-FILE.
001190     IF WS-BAL-FILE-STATUS NOT = "00"
001200         MOVE "BALANCE-FILE" TO W-FATAL-FILE-NAME
001210         MOVE WS-BAL-FILE-STATUS TO W-FATAL-FILE-STATUS
001220         PERFORM 9900-FATAL-FILE-ERROR THRU 9900-EXIT.
001230
001240     OPEN OUTPUT TRANSACTION-FILE.
001250     IF WS-TXN-FILE-STATUS NOT = "00"
001260         MOVE "TRANSACTION-FILE" TO W-FATAL-FILE-NAME
001270         MOVE WS-TXN-FILE-STATUS TO W-FATAL-FILE-STATUS
001280         PERFORM 9900-FATAL-FILE-ERROR THRU 9900-EXIT.
001290
001300     PERFORM 1010-READ-BALANCE-RECORD THRU 1010-EXIT.
001310     PERFORM 1020-STORE-BALANCE-ENTRY THRU 1020-EXIT
001320         UNTIL BALANCE-FILE-AT-EOF.
001330
001340     CLOSE BALANCE-FILE.
001350     MOVE "Y" TO LK-PAY-RESULT-FLAG.
001360     GO TO 1000-EXIT.
001370 1000-EXIT.
001380     EXIT.
001390
001400 1010-READ-BALANCE-RECORD.
001410     READ BALANCE-FILE INTO FD-BALANCE-RECORD
001420         AT END
001430             MOVE "Y" TO W-BALANCE-FILE-EOF-SWITCH
001440             GO TO 1010-EXIT
001450     END-READ.
001460     GO TO 1010-EXIT.
001470 1010-EXIT.
001480     EXIT.
001490
001500 1020-STORE-BALANCE-ENTRY.
001510     ADD 1 TO WS-BAL-COUNT.
001520     SET WS-BAL-IDX TO WS-BAL-COUNT.
001530     MOVE FD-BAL-CUST-ID TO WS-BAL-CUST-ID (WS-BAL-IDX).
001540     MOVE FD-BAL-AMOUNT-TEXT TO WS-BAL-AMOUNT (WS-BAL-IDX).
001550     PERFORM 1010-READ-BALANCE-RECORD THRU 1010-EXIT.
001560     GO TO 1020-EXIT.
001570 1020-EXIT.
001580     EXIT.
001590
001600*----------------------------------------------------------------
001610* 2000-PROCESS-PAYMENT - the idempotency guard comes first: a
001620* second payment attempt for an order that already has a
001630* transaction is rejected outright, before the method is even
001640* looked at.  CREDIT_CARD and DEBIT_CARD both require the
001650* customer's balance to cover the amount; PAYPAL never touches a
001660* balance.  A transaction row is recorded only when the charge
001670* succeeds.
001680*----------------------------------------------------------------
001690 2000-PROCESS-PAYMENT.
001700     MOVE LK-PAY-ORDER-ID TO W-SEARCH-TXN-ORDER-ID.
001710     PERFORM 2910-SEARCH-TRANSACTION THRU 2910-EXIT.
001720     IF FOUND-TXN-RECORD
001730         MOVE "N" TO LK-PAY-RESULT-FLAG
001740         GO TO 2000-EXIT.
001750
001760     IF LK-PAY-METHOD = "CREDIT_CARD " OR "DEBIT_CARD  "
001770         PERFORM 2100-CHARGE-BALANCE-METHOD THRU 2100-EXIT
001780     ELSE
001790     IF LK-PAY-METHOD = "PAYPAL      "
001800         PERFORM 2200-CHARGE-PAYPAL THRU 2200-EXIT
001810     ELSE
001820         MOVE "N" TO LK-PAY-RESULT-FLAG.
001830
001840     IF LK-PAY-RESULT-OK
001850         PERFORM 2300-RECORD-TRANSACTION THRU 2300-EXIT.
001860     GO TO 2000-EXIT.
001870 2000-EXIT.
001880     EXIT.
001890
001900* CREDIT_CARD / DEBIT_CARD - reject with insufficient funds if the
001910* balance will not cover the amount; an unknown customer's balance
001920* defaults to zero rather than abending the run.
001930 2100-CHARGE-BALANCE-METHOD.
001940     MOVE LK-PAY-CUST-ID TO W-SEARCH-BAL-CUST-ID.
001950     PERFORM 2110-SEARCH-BALANCE THRU 2110-EXIT.
001960     IF NOT FOUND-BALANCE-RECORD
001970         MOVE ZERO TO W-BAL-AMOUNT-FOUND
001980     ELSE
001990         MOVE WS-BAL-AMOUNT (WS-BAL-IDX) TO W-BAL-AMOUNT-FOUND.
002000
002010     IF W-BAL-AMOUNT-FOUND >= LK-PAY-AMOUNT
002020         IF FOUND-BALANCE-RECORD
002030             SUBTRACT LK-PAY-AMOUNT
002040                 FROM WS-BAL-AMOUNT (WS-BAL-IDX)
002050         END-IF
002060         MOVE "Y" TO LK-PAY-RESULT-FLAG
002070     ELSE
002080         MOVE "N" TO LK-PAY-RESULT-FLAG.
002090     GO TO 2100-EXIT.
002100 2100-EXIT.
002110     EXIT.
002120
002130* PAYPAL - unconditional success, no balance lookup or debit at
002140* all per the operations manual.
002150 2200-CHARGE-PAYPAL.
002160     MOVE "Y" TO LK-PAY-RESULT-FLAG.
002170     GO TO 2200-EXIT.
002180 2200-EXIT.
002190     EXIT.
002200
002210* 2300-RECORD-TRANSACTION mints the next transaction ID and
002220* appends one row to WS-TRANSACTION-TABLE for this order.
002230 2300-RECORD-TRANSACTION.
002240     ADD 1 TO WS-TXN-COUNT.
002250     SET WS-TXN-IDX TO WS-TXN-COUNT.
002260     PERFORM 9100-INCR-RUN-SEQ THRU 9100-INCR-RUN-SEQ-EXIT.
002270     PERFORM 9200-BUILD-NEXT-TXN-ID THRU 9200-BUILD-TXN-ID-EXIT.
002280     MOVE LK-PAY-ORDER-ID TO WS-TXN-ORDER-ID (WS-TXN-IDX).
002290     MOVE LK-PAY-CUST-ID TO WS-TXN-CUST-ID (WS-TXN-IDX).
002300     MOVE LK-PAY-AMOUNT TO WS-TXN-AMOUNT (WS-TXN-IDX).
002310     MOVE LK-PAY-METHOD TO WS-TXN-PAYMENT-METHOD (WS-TXN-IDX).
002320     MOVE WS-TXN-ID (WS-TXN-IDX) TO LK-PAY-TXN-ID.
002330     MOVE WS-TXN-ID (WS-TXN-IDX) TO FD-TXN-ID.
002340     MOVE LK-PAY-ORDER-ID TO FD-TXN-ORDER-ID.
002350     MOVE LK-PAY-CUST-ID TO FD-TXN-CUST-ID.
002360     MOVE LK-PAY-AMOUNT TO FD-TXN-AMOUNT.
002370     MOVE LK-PAY-METHOD TO FD-TXN-PAYMENT-METHOD.
002380     WRITE FD-TRANSACTION-RECORD.
002390     GO TO 2300-EXIT.
002400 2300-EXIT.
002410     EXIT.
002420
002430 2110-SEARCH-BALANCE.
002440     MOVE "N" TO W-FOUND-BALANCE-RECORD.
002450     SET WS-BAL-IDX TO 1.
002460     SEARCH WS-BAL-ENTRY
002470         AT END
002480             GO TO 2110-EXIT
002490         WHEN WS-BAL-CUST-ID (WS-BAL-IDX) = W-SEARCH-BAL-CUST-ID
002500             MOVE "Y" TO W-FOUND-BALANCE-RECORD
002510     END-SEARCH.
002520     GO TO 2110-EXIT.
002530 2110-EXIT.
002540     EXIT.
002550
002560 2910-SEARCH-TRANSACTION.
002570     MOVE "N" TO W-FOUND-TXN-RECORD.
002580     SET WS-TXN-IDX TO 1.
002590     SEARCH WS-TXN-ENTRY
002600         AT END
002610             GO TO 2910-EXIT
002620         WHEN WS-TXN-ORDER-ID (WS-TXN-IDX) = W-SEARCH-TXN-ORDER-ID
002630             MOVE "Y" TO W-FOUND-TXN-RECORD
002640     END-SEARCH.
002650     GO TO 2910-EXIT.
002660 2910-EXIT.
002670     EXIT.
002680
002690*----------------------------------------------------------------
002700* 2900-GET-TRANSACTION - lookup by order ID for the result-report
002710* narrative; comes back NOT FOUND for an order that was never
002720* charged (rejected, or still PENDING/PROCESSING with no payment
002730* attempted yet).
002740*----------------------------------------------------------------
002750 2900-GET-TRANSACTION.
002760     MOVE LK-PAY-ORDER-ID TO W-SEARCH-TXN-ORDER-ID.
002770     PERFORM 2910-SEARCH-TRANSACTION THRU 2910-EXIT.
002780     IF FOUND-TXN-RECORD
002790         MOVE "Y" TO LK-PAY-RESULT-FLAG
002800         MOVE WS-TXN-ID (WS-TXN-IDX) TO LK-PAY-TXN-ID
002810     ELSE
002820         MOVE "N" TO LK-PAY-RESULT-FLAG.
002830     GO TO 2900-EXIT.
002840 2900-EXIT.
002850     EXIT.
002860
002870* 8900-TERMINATE closes the transaction ledger at end of run -
002880* the driver calls this once after the last order is processed.
002890 8900-TERMINATE.
002900     CLOSE TRANSACTION-FILE.
002910     MOVE "Y" TO LK-PAY-RESULT-FLAG.
002920     GO TO 8900-EXIT.
002930 8900-EXIT.
002940     EXIT.
002950
002960     COPY "PLTXNID.CBL".
002970     COPY "PLGENERAL.CBL".
