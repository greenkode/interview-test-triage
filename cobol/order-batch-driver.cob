000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. order-batch-driver.
000030 AUTHOR. R D PRUETT.
000040 INSTALLATION. DATA PROCESSING DIVISION.
000050 DATE-WRITTEN. 03/07/1994.
000060 DATE-COMPILED.
000070 SECURITY.  PROPERTY OF THIS INSTALLATION.  NOT TO BE REPRODUCED
000080     WITHOUT PERMISSION OF THE DATA PROCESSING MANAGER.
000090*----------------------------------------------------------------
000100*                        C H A N G E   L O G
000110*----------------------------------------------------------------
000120* 03/07/94  RDP  AP-0521  INITIAL VERSION - REPLACES THE OLD
000130*                         ACCOUNTS-PAYABLE-SYSTEM MENU DRIVER WITH
000140*                         A STRAIGHT-LINE BATCH DRIVER.  DRIVES
000150*                         INVENTORY-SERVICE, PAYMENT-SERVICE AND
000160*                         ORDER-SERVICE AGAINST THE BATCHED
000170*                         ORDER-REQUEST-FILE.
000180* 03/09/94  RDP  AP-0522  ADDED THE REJECT-AND-SKIP-TO-BOUNDARY
000190*                         LOGIC FOR CREATE-ORDER / ADD-ITEM
000200*                         FAILURES - THERE IS NO OPERATOR HERE TO
000210*                         RE-KEY A BAD LINE, SO A BAD ORDER IS
000220*                         MARKED REJECTED AND THE REST OF ITS
000230*                         LINES ARE SKIPPED.
000240* 06/02/94  RDP  AP-0540  SORT/CONTROL-BREAK RESULT REPORT ADDED,
000250*                         MODELLED ON THE OLD DEDUCTIBLES-REPORT
000260*                         SORT LOGIC - SUBTOTAL PER CUSTOMER, ONE
000270*                         GRAND TOTAL AT END OF RUN.
000280* 11/02/95  TKS  AP-0601  NO CHANGE HERE - SEE PAYMENT-SERVICE AND
000290*                         INVENTORY-SERVICE FOR THE UNKNOWN-
000300*                         CUSTOMER / UNKNOWN-PRODUCT FIX.
000310* 01/08/99  HLK  AP-0911  Y2K REVIEW - NO DATE FIELDS DRIVE ANY
000320*                         DECISION IN THIS PROGRAM, NO CHANGES
000330*                         REQUIRED.
000340* 04/17/02  JMW  AP-1042  ADDED THE FATAL-FILE-STATUS CHECK ON THE
000350*                         ORDER-RESULT-FILE OPEN IN 4000-PRODUCE-
000360*                         RESULT-REPORT - THE LAST OPEN STATEMENT
000370*                         IN THE PROGRAM LEFT UNCHECKED.
000380*----------------------------------------------------------------
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM.
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450
000460     COPY "SLOREQ.CBL".
000470     COPY "SLORES.CBL".
000480
000490     SELECT SCRATCH-FILE ASSIGN TO "SCRATCH-FILE"
000500            ORGANIZATION IS SEQUENTIAL
000510            FILE STATUS IS WS-SCR-FILE-STATUS.
000520
000530     SELECT WORK-FILE ASSIGN TO "WORK-FILE"
000540            ORGANIZATION IS SEQUENTIAL
000550            FILE STATUS IS WS-WORK-FILE-STATUS.
000560
000570     SELECT SORT-FILE ASSIGN TO "SORT-FILE".
000580
000590 DATA DIVISION.
000600 FILE SECTION.
000610
000620     COPY "FDOREQ.CBL".
000630     COPY "FDORES.CBL".
000640
000650* SCRATCH-FILE - one row per finished (or rejected) order, written
000660* as the order groups are processed, in whatever order the batch
000670* happens to present them.  SORTed into customer-ID sequence below
000680* the same way this shop's DEDUCTIBLES-REPORT SORTed VOUCHER-FILE
000690* into WORK-FILE for its own control break.
000700     FD  SCRATCH-FILE
000710         LABEL RECORDS ARE OMITTED.
000720     01  SCRATCH-RECORD.
000730         05  SCR-CUSTOMER-ID             PIC X(10).
000740         05  SCR-ORDER-ID                PIC X(36).
000750         05  SCR-STATUS                  PIC X(10).
000760         05  SCR-TOTAL-CHARGED           PIC S9(09)V99.
000770         05  SCR-PAYMENT-METHOD          PIC X(12).
000780         05  FILLER                      PIC X(03).
000790
000800     01  SCRATCH-RECORD-RAW REDEFINES SCRATCH-RECORD PIC X(82).
000810
000820     SD  SORT-FILE.
000830     01  SORT-RECORD.
000840         05  SORT-CUSTOMER-ID            PIC X(10).
000850         05  SORT-ORDER-ID               PIC X(36).
000860         05  SORT-STATUS                 PIC X(10).
000870         05  SORT-TOTAL-CHARGED          PIC S9(09)V99.
000880         05  SORT-PAYMENT-METHOD         PIC X(12).
000890         05  FILLER                      PIC X(03).
000900
000910     01  SORT-RECORD-RAW REDEFINES SORT-RECORD PIC X(82).
000920
000930     FD  WORK-FILE
000940         LABEL RECORDS ARE OMITTED.
000950     01  WORK-RECORD.
000960         05  WORK-CUSTOMER-ID            PIC X(10).
000970         05  WORK-ORDER-ID               PIC X(36).
000980         05  WORK-STATUS                 PIC X(10).
000990         05  WORK-TOTAL-CHARGED          PIC S9(09)V99.
001000         05  WORK-PAYMENT-METHOD         PIC X(12).
001010         05  FILLER                      PIC X(03).
001020
001030     01  WORK-RECORD-RAW REDEFINES WORK-RECORD PIC X(82).
001040
001050 WORKING-STORAGE SECTION.
001060
001070     COPY "WSCALL01.CBL".
001080     COPY "WSCALL02.CBL".
001090
001100     77  WS-OREQ-FILE-STATUS             PIC X(02).
001110     77  WS-ORES-FILE-STATUS             PIC X(02).
001120     77  WS-SCR-FILE-STATUS              PIC X(02).
001130     77  WS-WORK-FILE-STATUS             PIC X(02).
001140
001150     01  W-END-OF-OREQ-FILE              PIC X(01).
001160         88  OREQ-FILE-AT-EOF                 VALUE "Y".
001170     01  W-END-OF-WORK-FILE              PIC X(01).
001180         88  WORK-FILE-AT-EOF                 VALUE "Y".
001190
001200     01  W-DRV-CURRENT-ORDER-ID          PIC X(36).
001210     01  W-DRV-CURRENT-CUST-ID           PIC X(10).
001220     01  W-DRV-ORDER-REJECTED-SWITCH     PIC X(01).
001230         88  W-DRV-ORDER-IS-REJECTED         VALUE "Y".
001240
001250     01  W-DRV-BREAK-CUST-ID             PIC X(10).
001260     77  W-DRV-CUSTOMER-SUBTOTAL         PIC S9(09)V99 COMP-3.
001270     77  W-DRV-GRAND-TOTAL               PIC S9(09)V99 COMP-3.
001280     77  W-DRV-ORDER-COUNT               PIC 9(05) COMP.
001290     77  W-DRV-REJECT-COUNT              PIC 9(05) COMP.
001300
001310     COPY "WSGEN01.CBL".
001320
001330 PROCEDURE DIVISION.
001340
001350 0000-MAINLINE.
001360     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
001370     PERFORM 3000-PROCESS-ORDER-REQUESTS THRU 3000-EXIT.
001380     PERFORM 4000-PRODUCE-RESULT-REPORT THRU 4000-EXIT.
001390     PERFORM 9000-TERMINATION THRU 9000-EXIT.
001400     STOP RUN.
001410
001420*----------------------------------------------------------------
001430* 1000-INITIALIZATION loads every service's reference data once,
001440* the way this shop's old menu driver loaded VENDOR-FILE and
001450* STATE-FILE once at sign-on rather than re-reading them for every
001460* transaction keyed at the menu.
001470*----------------------------------------------------------------
001480 1000-INITIALIZATION.
001490     SET W-INV-REQ-LOAD TO TRUE.
001500     CALL "inventory-service" USING W-INV-REQUEST-CODE
001510                                     W-INV-PROD-ID
001520                                     W-INV-QUANTITY
001530                                     W-INV-RESULT-FLAG
001540                                     W-INV-AVAILABLE-QTY.
001550
001560     SET W-PAY-REQ-LOAD TO TRUE.
001570     CALL "payment-service" USING W-PAY-REQUEST-CODE
001580                                   W-PAY-ORDER-ID
001590                                   W-PAY-CUST-ID
001600                                   W-PAY-AMOUNT
001610                                   W-PAY-METHOD
001620                                   W-PAY-RESULT-FLAG
001630                                   W-PAY-TXN-ID.
001640
001650     SET W-ORD-REQ-LOAD-REF-FILES TO TRUE.
001660     PERFORM 8000-CALL-ORDER-SERVICE THRU 8000-EXIT.
001670
001680     OPEN INPUT ORDER-REQUEST-FILE.
001690     IF WS-OREQ-FILE-STATUS NOT = "00"
001700         MOVE "ORDER-REQUEST-FILE" TO W-FATAL-FILE-NAME
001710         MOVE WS-OREQ-FILE-STATUS TO W-FATAL-FILE-STATUS
001720         PERFORM 9900-FATAL-FILE-ERROR THRU 9900-EXIT.
001730
001740     OPEN OUTPUT SCRATCH-FILE.
001750     IF WS-SCR-FILE-STATUS NOT = "00"
001760         MOVE "SCRATCH-FILE" TO W-FATAL-FILE-NAME
001770         MOVE WS-SCR-FILE-STATUS TO W-FATAL-FILE-STATUS
001780         PERFORM 9900-FATAL-FILE-ERROR THRU 9900-EXIT.
001790
001800     MOVE SPACES TO W-DRV-CURRENT-ORDER-ID.
001810     MOVE SPACES TO W-DRV-CURRENT-CUST-ID.
001820     MOVE "N" TO W-DRV-ORDER-REJECTED-SWITCH.
001830     MOVE "N" TO W-END-OF-OREQ-FILE.
001840     MOVE ZERO TO W-DRV-ORDER-COUNT.
001850     MOVE ZERO TO W-DRV-REJECT-COUNT.
001860     GO TO 1000-EXIT.
001870 1000-EXIT.
001880     EXIT.
001890
001900*----------------------------------------------------------------
001910* 3000-PROCESS-ORDER-REQUESTS reads ORDER-REQUEST-FILE to the end,
001920* one item or trailer line at a time.  Every line belonging to one
001930* order's group is handled before the next order's first line is
001940* read, so W-DRV-CURRENT-ORDER-ID always names the order the
001950* driver is in the middle of.
001960*----------------------------------------------------------------
001970 3000-PROCESS-ORDER-REQUESTS.
001980     PERFORM READ-ORDER-REQUEST-NEXT-RECORD THRU
001990         READ-OREQ-NEXT-RECORD-EXIT.
002000     PERFORM 3100-HANDLE-ONE-REQUEST THRU 3100-EXIT
002010         UNTIL OREQ-FILE-AT-EOF.
002020     CLOSE ORDER-REQUEST-FILE.
002030     CLOSE SCRATCH-FILE.
002040     GO TO 3000-EXIT.
002050 3000-EXIT.
002060     EXIT.
002070
002080 3100-HANDLE-ONE-REQUEST.
002090     IF OREQ-TYPE-ITEM
002100         PERFORM 3200-HANDLE-ITEM-LINE THRU 3200-EXIT
002110     ELSE
002120         PERFORM 3300-HANDLE-TRAILER-LINE THRU 3300-EXIT.
002130     PERFORM READ-ORDER-REQUEST-NEXT-RECORD THRU
002140         READ-OREQ-NEXT-RECORD-EXIT.
002150     GO TO 3100-EXIT.
002160 3100-EXIT.
002170     EXIT.
002180
002190*----------------------------------------------------------------
002200* 3200-HANDLE-ITEM-LINE - the order key changing from the line
002210* before marks the first item of a new order's group, so CREATE-
002220* ORDER is issued right here rather than from a separate trigger
002230* record; ORDER-REQUEST-FILE carries no record type for it.  If
002240* CREATE-ORDER or ADD-ITEM fails, the order is marked REJECTED and
002250* every remaining line for it is skipped until the trailer line
002260* resets the group.
002270*----------------------------------------------------------------
002280 3200-HANDLE-ITEM-LINE.
002290     IF ORI-ORDER-ID NOT = W-DRV-CURRENT-ORDER-ID
002300         MOVE ORI-ORDER-ID TO W-DRV-CURRENT-ORDER-ID
002310         MOVE ORI-CUST-ID TO W-DRV-CURRENT-CUST-ID
002320         MOVE "N" TO W-DRV-ORDER-REJECTED-SWITCH
002330         ADD 1 TO W-DRV-ORDER-COUNT
002340         SET W-ORD-REQ-CREATE-ORDER TO TRUE
002350         MOVE ORI-ORDER-ID TO W-ORD-ORDER-ID
002360         MOVE ORI-CUST-ID TO W-ORD-CUST-ID
002370         PERFORM 8000-CALL-ORDER-SERVICE THRU 8000-EXIT
002380         IF NOT W-ORD-RESULT-OK
002390             PERFORM 3400-REJECT-CURRENT-ORDER THRU 3400-EXIT
002400         END-IF
002410     END-IF.
002420
002430     IF NOT W-DRV-ORDER-IS-REJECTED
002440         SET W-ORD-REQ-ADD-ITEM TO TRUE
002450         MOVE ORI-ORDER-ID TO W-ORD-ORDER-ID
002460         MOVE ORI-PROD-ID TO W-ORD-PROD-ID
002470         MOVE ORI-PROD-NAME TO W-ORD-PROD-NAME
002480         MOVE ORI-UNIT-PRICE TO W-ORD-UNIT-PRICE
002490         MOVE ORI-QUANTITY TO W-ORD-QUANTITY
002500         PERFORM 8000-CALL-ORDER-SERVICE THRU 8000-EXIT
002510         IF NOT W-ORD-RESULT-OK
002520             PERFORM 3400-REJECT-CURRENT-ORDER THRU 3400-EXIT
002530         END-IF
002540     END-IF.
002550     GO TO 3200-EXIT.
002560 3200-EXIT.
002570     EXIT.
002580
002590*----------------------------------------------------------------
002600* 3300-HANDLE-TRAILER-LINE - drives PROCESS-ORDER for the order
002610* key just finished, then GETs the final order back regardless of
002620* whether PROCESS-ORDER succeeded, since a failed process step
002630* still leaves the order sitting at whatever status it reached
002640* (PENDING or PROCESSING - see ORDER-SERVICE's own change log).
002650* A REJECTED group already has its one result row on SCRATCH-FILE
002660* and is skipped here.
002670*----------------------------------------------------------------
002680 3300-HANDLE-TRAILER-LINE.
002690     IF NOT W-DRV-ORDER-IS-REJECTED
002700         SET W-ORD-REQ-PROCESS-ORDER TO TRUE
002710         MOVE ORT-ORDER-ID TO W-ORD-ORDER-ID
002720         MOVE ORT-PAYMENT-METHOD TO W-ORD-PAYMENT-METHOD
002730         MOVE ORT-PRIORITY-FLAG TO W-ORD-PRIORITY-FLAG
002740         PERFORM 8000-CALL-ORDER-SERVICE THRU 8000-EXIT
002750
002760         SET W-ORD-REQ-GET-ORDER TO TRUE
002770         MOVE ORT-ORDER-ID TO W-ORD-ORDER-ID
002780         PERFORM 8000-CALL-ORDER-SERVICE THRU 8000-EXIT
002790
002800         MOVE ORT-CUST-ID TO SCR-CUSTOMER-ID
002810         MOVE ORT-ORDER-ID TO SCR-ORDER-ID
002820         MOVE W-ORD-STATUS-OUT TO SCR-STATUS
002830         MOVE W-ORD-CHARGED-AMOUNT TO SCR-TOTAL-CHARGED
002840         MOVE W-ORD-PAYMENT-METHOD TO SCR-PAYMENT-METHOD
002850         WRITE SCRATCH-RECORD
002860     END-IF.
002870
002880     MOVE SPACES TO W-DRV-CURRENT-ORDER-ID.
002890     MOVE "N" TO W-DRV-ORDER-REJECTED-SWITCH.
002900     GO TO 3300-EXIT.
002910 3300-EXIT.
002920     EXIT.
002930
002940* 3400-REJECT-CURRENT-ORDER - one result row for the order being
002950* abandoned, written right away since ORDER-SERVICE has no row to
002960* GET back for an order whose CREATE-ORDER or first ADD-ITEM
002970* failed outright.
002980 3400-REJECT-CURRENT-ORDER.
002990     ADD 1 TO W-DRV-REJECT-COUNT.
003000     MOVE "Y" TO W-DRV-ORDER-REJECTED-SWITCH.
003010     MOVE W-DRV-CURRENT-CUST-ID TO SCR-CUSTOMER-ID.
003020     MOVE W-DRV-CURRENT-ORDER-ID TO SCR-ORDER-ID.
003030     MOVE "REJECTED  " TO SCR-STATUS.
003040     MOVE ZERO TO SCR-TOTAL-CHARGED.
003050     MOVE SPACES TO SCR-PAYMENT-METHOD.
003060     WRITE SCRATCH-RECORD.
003070     GO TO 3400-EXIT.
003080 3400-EXIT.
003090     EXIT.
003100
003110*----------------------------------------------------------------
003120* 4000-PRODUCE-RESULT-REPORT - SORTs the unsorted SCRATCH-FILE
003130* into customer-ID sequence the way DEDUCTIBLES-REPORT SORTed
003140* VOUCHER-FILE by paid date, then walks the sorted WORK-FILE with
003150* a control break on customer ID, one detail line per order, a
003160* subtotal line when the customer ID changes and a grand total at
003170* the very end.
003180*----------------------------------------------------------------
003190 4000-PRODUCE-RESULT-REPORT.
003200     SORT SORT-FILE
003210         ON ASCENDING KEY SORT-CUSTOMER-ID
003220         USING SCRATCH-FILE
003230         GIVING WORK-FILE.
003240
003250     OPEN INPUT WORK-FILE.
003260     OPEN OUTPUT ORDER-RESULT-FILE.
003270     IF WS-ORES-FILE-STATUS NOT = "00"
003280         MOVE "ORDER-RESULT-FILE" TO W-FATAL-FILE-NAME
003290         MOVE WS-ORES-FILE-STATUS TO W-FATAL-FILE-STATUS
003300         PERFORM 9900-FATAL-FILE-ERROR THRU 9900-EXIT.
003310     MOVE "N" TO W-END-OF-WORK-FILE.
003320     MOVE ZERO TO W-DRV-GRAND-TOTAL.
003330
003340     PERFORM READ-RESULT-WORK-NEXT-RECORD THRU
003350         READ-WORK-NEXT-RECORD-EXIT.
003360     PERFORM 4100-PRINT-ONE-CUSTOMER-GROUP THRU 4100-EXIT
003370         UNTIL WORK-FILE-AT-EOF.
003380     PERFORM 4200-WRITE-GRAND-TOTAL-LINE THRU 4200-EXIT.
003390
003400     CLOSE WORK-FILE.
003410     CLOSE ORDER-RESULT-FILE.
003420     GO TO 4000-EXIT.
003430 4000-EXIT.
003440     EXIT.
003450
003460 4100-PRINT-ONE-CUSTOMER-GROUP.
003470     MOVE WORK-CUSTOMER-ID TO W-DRV-BREAK-CUST-ID.
003480     MOVE ZERO TO W-DRV-CUSTOMER-SUBTOTAL.
003490     PERFORM 4110-WRITE-DETAIL-LINE THRU 4110-EXIT
003500         UNTIL WORK-FILE-AT-EOF
003510            OR WORK-CUSTOMER-ID NOT = W-DRV-BREAK-CUST-ID.
003520     PERFORM 4120-WRITE-SUBTOTAL-LINE THRU 4120-EXIT.
003530     GO TO 4100-EXIT.
003540 4100-EXIT.
003550     EXIT.
003560
003570 4110-WRITE-DETAIL-LINE.
003580     MOVE WORK-ORDER-ID TO ORES-ORDER-ID.
003590     MOVE WORK-CUSTOMER-ID TO ORES-CUSTOMER-ID.
003600     MOVE WORK-STATUS TO ORES-STATUS.
003610     MOVE WORK-TOTAL-CHARGED TO ORES-TOTAL-CHARGED.
003620     MOVE WORK-PAYMENT-METHOD TO ORES-PAYMENT-METHOD.
003630     WRITE FD-ORDER-RESULT-RECORD.
003640     ADD WORK-TOTAL-CHARGED TO W-DRV-CUSTOMER-SUBTOTAL.
003650     ADD WORK-TOTAL-CHARGED TO W-DRV-GRAND-TOTAL.
003660     PERFORM READ-RESULT-WORK-NEXT-RECORD THRU
003670         READ-WORK-NEXT-RECORD-EXIT.
003680     GO TO 4110-EXIT.
003690 4110-EXIT.
003700     EXIT.
003710
003720 4120-WRITE-SUBTOTAL-LINE.
003730     MOVE "CUSTOMER SUBTOTAL" TO ORES-ORDER-ID.
003740     MOVE W-DRV-BREAK-CUST-ID TO ORES-CUSTOMER-ID.
003750     MOVE SPACES TO ORES-STATUS.
003760     MOVE W-DRV-CUSTOMER-SUBTOTAL TO ORES-TOTAL-CHARGED.
003770     MOVE SPACES TO ORES-PAYMENT-METHOD.
003780     WRITE FD-ORDER-RESULT-RECORD.
003790     GO TO 4120-EXIT.
003800 4120-EXIT.
003810     EXIT.
003820
003830 4200-WRITE-GRAND-TOTAL-LINE.
003840     MOVE "GRAND TOTAL" TO ORES-ORDER-ID.
003850     MOVE SPACES TO ORES-CUSTOMER-ID.
003860     MOVE SPACES TO ORES-STATUS.
003870     MOVE W-DRV-GRAND-TOTAL TO ORES-TOTAL-CHARGED.
003880     MOVE SPACES TO ORES-PAYMENT-METHOD.
003890     WRITE FD-ORDER-RESULT-RECORD.
003900     GO TO 4200-EXIT.
003910 4200-EXIT.
003920     EXIT.
003930
003940*----------------------------------------------------------------
003950* 8000-CALL-ORDER-SERVICE - one CALL statement, used for every
003960* ORDER-SERVICE request code, so the fourteen-parameter USING
003970* list is written out exactly once in this program.  This batch
003980* run never issues a GET-CUST-ORDERS/GET-PENDING-ORDERS request
003990* (the result report already lists every order by customer), so
004000* W-ORD-MATCH-COUNT rides along unused here - ORDER-SERVICE
004010* still expects it on every CALL, whatever the request code.
004020*----------------------------------------------------------------
004030 8000-CALL-ORDER-SERVICE.
004040     CALL "order-service" USING W-ORD-REQUEST-CODE
004050                                 W-ORD-ORDER-ID
004060                                 W-ORD-CUST-ID
004070                                 W-ORD-PROD-ID
004080                                 W-ORD-PROD-NAME
004090                                 W-ORD-UNIT-PRICE
004100                                 W-ORD-QUANTITY
004110                                 W-ORD-PAYMENT-METHOD
004120                                 W-ORD-PRIORITY-FLAG
004130                                 W-ORD-RESULT-FLAG
004140                                 W-ORD-STATUS-OUT
004150                                 W-ORD-TOTAL-AMOUNT
004160                                 W-ORD-CHARGED-AMOUNT
004170                                 W-ORD-MATCH-COUNT.
004180     GO TO 8000-EXIT.
004190 8000-EXIT.
004200     EXIT.
004210
004220*----------------------------------------------------------------
004230* 9000-TERMINATION closes PAYMENT-SERVICE's transaction ledger and
004240* reports the run's order/reject counts to SYSOUT - there is no
004250* operator console on this job, only the job log.
004260*----------------------------------------------------------------
004270 9000-TERMINATION.
004280     SET W-PAY-REQ-TERMINATE TO TRUE.
004290     CALL "payment-service" USING W-PAY-REQUEST-CODE
004300                                   W-PAY-ORDER-ID
004310                                   W-PAY-CUST-ID
004320                                   W-PAY-AMOUNT
004330                                   W-PAY-METHOD
004340                                   W-PAY-RESULT-FLAG
004350                                   W-PAY-TXN-ID.
004360     DISPLAY "ORDER-BATCH-DRIVER RUN COMPLETE".
004370     DISPLAY "ORDERS RECEIVED .... " W-DRV-ORDER-COUNT.
004380     DISPLAY "ORDERS REJECTED .... " W-DRV-REJECT-COUNT.
004390     GO TO 9000-EXIT.
004400 9000-EXIT.
004410     EXIT.
004420
004430     COPY "READ-ORDER-REQUEST-NEXT-RECORD.CBL".
004440     COPY "READ-RESULT-WORK-NEXT-RECORD.CBL".
004450     COPY "PLGENERAL.CBL".
