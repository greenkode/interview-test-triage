000010*----------------------------------------------------------------
000020* SLOREQ.CBL
000030* SELECT clause for the order-request transaction input file.
000040* Carries
000050* one line per add-item request, grouped by order key, with a
000060* trailing
000070* per-order record that supplies the payment method and priority
000080* flag
000090* and triggers the processing step for that order.
000100*----------------------------------------------------------------
000110       SELECT ORDER-REQUEST-FILE ASSIGN TO "ORDER-REQUEST-FILE"
000120              ORGANIZATION IS LINE SEQUENTIAL
000130              FILE STATUS IS WS-OREQ-FILE-STATUS.
