000010*----------------------------------------------------------------
000020* FDTXN.CBL
000030* Payment-transaction output record - 90 bytes.
000040*----------------------------------------------------------------
000050       FD  TRANSACTION-FILE
000060           LABEL RECORDS ARE STANDARD.
000070
000080       01  FD-TRANSACTION-RECORD.
000090           05  FD-TXN-ID                   PIC X(20).
000100           05  FD-TXN-ORDER-ID             PIC X(36).
000110           05  FD-TXN-CUST-ID              PIC X(10).
000120           05  FD-TXN-AMOUNT               PIC S9(09)V99.
000130           05  FD-TXN-PAYMENT-METHOD       PIC X(12).
000140           05  FILLER                      PIC X(01).
000150
000160       01  FD-TXN-RECORD-RAW REDEFINES FD-TRANSACTION-RECORD
000170                                       PIC X(90).
