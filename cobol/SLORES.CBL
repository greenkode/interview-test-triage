000010*----------------------------------------------------------------
000020* SLORES.CBL
000030* SELECT clause for the order-result report file, one detail line
000040* per
000050* processed order, customer subtotal lines and a grand-total line.
000060*----------------------------------------------------------------
000070       SELECT ORDER-RESULT-FILE ASSIGN TO "ORDER-RESULT-FILE"
000080              ORGANIZATION IS LINE SEQUENTIAL
000090              FILE STATUS IS WS-ORES-FILE-STATUS.
