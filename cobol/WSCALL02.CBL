000010*----------------------------------------------------------------
000020* WSCALL02.CBL
000030* Working-storage CALL interface for ORDER-SERVICE - lines up
000040* one-for-one with its LINKAGE SECTION.  Owned by the batch
000050* driver, the only program that CALLs ORDER-SERVICE.
000060*
000070* 1994-03-04 RDP  INITIAL VERSION - TICKET AP-0520.
000080*----------------------------------------------------------------
000090       01  W-ORD-REQUEST-CODE               PIC 9(02).
000100           88  W-ORD-REQ-LOAD-REF-FILES         VALUE 01.
000110           88  W-ORD-REQ-CREATE-ORDER           VALUE 02.
000120           88  W-ORD-REQ-ADD-ITEM               VALUE 03.
000130           88  W-ORD-REQ-PROCESS-ORDER          VALUE 04.
000140           88  W-ORD-REQ-GET-ORDER              VALUE 05.
000150           88  W-ORD-REQ-GET-CUST-ORDERS        VALUE 06.
000160           88  W-ORD-REQ-GET-PENDING-ORDERS     VALUE 07.
000170       01  W-ORD-ORDER-ID                   PIC X(36).
000180       01  W-ORD-CUST-ID                    PIC X(10).
000190       01  W-ORD-PROD-ID                    PIC X(10).
000200       01  W-ORD-PROD-NAME                  PIC X(30).
000210       01  W-ORD-UNIT-PRICE                 PIC S9(07)V99 COMP-3.
000220       01  W-ORD-QUANTITY                   PIC 9(05) COMP.
000230       01  W-ORD-PAYMENT-METHOD             PIC X(12).
000240       01  W-ORD-PRIORITY-FLAG              PIC X(01).
000250       01  W-ORD-RESULT-FLAG                PIC X(01).
000260           88  W-ORD-RESULT-OK                  VALUE "Y".
000270       01  W-ORD-STATUS-OUT                 PIC X(10).
000280       01  W-ORD-TOTAL-AMOUNT               PIC S9(09)V99 COMP-3.
000290       01  W-ORD-CHARGED-AMOUNT             PIC S9(09)V99 COMP-3.
000300       01  W-ORD-MATCH-COUNT                PIC 9(05) COMP.
