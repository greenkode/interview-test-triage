000010*----------------------------------------------------------------
000020* WSCALL01.CBL
000030* Working-storage CALL interface for INVENTORY-SERVICE and
000040* PAYMENT-SERVICE - every field here lines up one-for-one with the
000050* LINKAGE SECTION of the subprogram it is passed to, the way this
000060* shop lines up W00-CALL fields with VOUCHER-MAINTENANCE's CALLed
000070* subprograms.  Shared by ORDER-SERVICE and the batch driver so
000080* both CALL the two services the same way.
000090*
000100* 1994-03-04 RDP  INITIAL VERSION - TICKET AP-0520.
000110*----------------------------------------------------------------
000120       01  W-INV-REQUEST-CODE              PIC 9(02).
000130           88  W-INV-REQ-LOAD                   VALUE 01.
000140           88  W-INV-REQ-CHECK-AVAILABILITY     VALUE 02.
000150           88  W-INV-REQ-RESERVE                VALUE 03.
000160           88  W-INV-REQ-RELEASE                VALUE 04.
000170           88  W-INV-REQ-GET-AVAILABLE-QTY      VALUE 05.
000180       01  W-INV-PROD-ID                    PIC X(10).
000190       01  W-INV-QUANTITY                   PIC 9(05) COMP.
000200       01  W-INV-RESULT-FLAG                PIC X(01).
000210           88  W-INV-RESULT-OK                  VALUE "Y".
000220       01  W-INV-AVAILABLE-QTY              PIC 9(07) COMP.
000230
000240       01  W-PAY-REQUEST-CODE              PIC 9(02).
000250           88  W-PAY-REQ-LOAD                   VALUE 01.
000260           88  W-PAY-REQ-PROCESS-PAYMENT        VALUE 02.
000270           88  W-PAY-REQ-GET-TRANSACTION        VALUE 03.
000280       01  W-PAY-ORDER-ID                  PIC X(36).
000290       01  W-PAY-CUST-ID                   PIC X(10).
000300       01  W-PAY-AMOUNT                    PIC S9(09)V99 COMP-3.
000310       01  W-PAY-METHOD                    PIC X(12).
000320       01  W-PAY-RESULT-FLAG               PIC X(01).
000330           88  W-PAY-RESULT-OK                  VALUE "Y".
000340       01  W-PAY-TXN-ID                    PIC X(20).
